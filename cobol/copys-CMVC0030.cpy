000100******************************************************************
000200* CMVC0030:  TRANSACTION-LOG RECORD LAYOUT (CM9C0030)            *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @CM00003   RHZ     95-04-02 ORIGINAL LAYOUT, APPEND-ONLY    *
000900*                                 TRANSFER LOG, LINE SEQUENTIAL   *
001000*     @CM00024   JPQ     04-06-18 ADDED TXN-FREE1 RESERVE BYTE    *
001100******************************************************************
001200*     FIELD               LRECL  POSITION  DESCRIPTION           *
001300*     TXN-ID              9(9)   01-09     SURROGATE TXN ID      *
001400*     TXN-FROM-BACC-ID    9(9)   10-18     FK SOURCE BACC-ID     *
001500*     TXN-TO-BACC-ID      9(9)   19-27     FK DEST BACC-ID       *
001600*     TXN-FROM-CURRENCY   X(3)   28-30     SOURCE CURRENCY CODE  *
001700*     TXN-TO-CURRENCY     X(3)   31-33     DEST CURRENCY CODE    *
001800*     TXN-AMOUNT     S9(13)V99   34-41     ORIGINAL AMT, COMP-3  *
001900*     TXN-EXCH-RATE   S9(7)V9(6) 42-48     RATE APPLIED, COMP-3  *
002000*     TXN-TIMESTAMP       9(14)  49-62     CCYYMMDDHHMMSS        *
002100*     TXN-FREE1           X(1)   63-63     RESERVED              *
002200*                                LRECL = 63                      *
002300******************************************************************
002400 01  CMVC0030.
002500     05  TXN-ID                          PIC 9(9).
002600     05  TXN-FROM-BACC-ID                PIC 9(9).
002700     05  TXN-TO-BACC-ID                  PIC 9(9).
002800     05  TXN-FROM-CURRENCY               PIC X(3).
002900     05  TXN-TO-CURRENCY                 PIC X(3).
003000     05  TXN-AMOUNT                      PIC S9(13)V9(2)
003100                                          USAGE COMP-3.
003200     05  TXN-EXCH-RATE                   PIC S9(7)V9(6)
003300                                          USAGE COMP-3.
003400     05  TXN-TIMESTAMP                   PIC 9(14).
003500     05  TXN-FREE1                       PIC X(1).
