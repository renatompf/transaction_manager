000100******************************************************************
000200* CMNE0030:  CREATE-TRANSACTION-REQUEST INPUT RECORD (CM9C0030)*
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @CM00010   RHZ     95-04-17 ORIGINAL LAYOUT, LINE SEQUENTIAL*
000900*                                 REQUEST FEED FOR TRANSFER POST  *
001000******************************************************************
001100* E030-FROMBACC  (R)   SOURCE BANK-ACCOUNT ID                    *
001200* E030-TOBACC    (R)   DESTINATION BANK-ACCOUNT ID                *
001300* E030-AMOUNT    (R)   AMOUNT TO TRANSFER, IN SOURCE CURRENCY    *
001400* (R)=REQUERIDO=REQUIRED                                         *
001500******************************************************************
001600 01  CMNE0030.
001700     05  E030-FROMBACC-L                 PIC S9(4) COMP.
001800     05  E030-FROMBACC-A                  PIC X(01).
001900     05  E030-FROMBACC                     PIC 9(09).
002000     05  E030-TOBACC-L                   PIC S9(4) COMP.
002100     05  E030-TOBACC-A                    PIC X(01).
002200     05  E030-TOBACC                       PIC 9(09).
002300     05  E030-AMOUNT-L                   PIC S9(4) COMP.
002400     05  E030-AMOUNT-A                    PIC X(01).
002500     05  E030-AMOUNT                       PIC S9(13)V9(2).
