000100******************************************************************
000200* CM9C0040: CONSULTA Y CARGA DE TASAS DE CAMBIO                  *
000300******************************************************************
000400*                  IDENTIFICATION DIVISION                       *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID.    CM9C0040.
000900*
001000 AUTHOR.        R HERNANDEZ Z.
001100*
001200 INSTALLATION.  DIVISION CAMBIOS Y DIVISAS.
001300*
001400 DATE-WRITTEN.  1995-04-22.
001500*
001600 DATE-COMPILED.
001700*
001800 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
001900*
002000******************************************************************
002100*                     MODIFICATIONS LOG                          *
002200******************************************************************
002300*     CODE       AUTHOR  DATE     DESCRIPTION                    *
002400*     ---------- ------- -------- ------------------------------ *
002500*     @CM00015   RHZ     95-04-22 PROGRAMA ORIGINAL - CARGA LA    *
002600*                                 TABLA DE TASAS UNA SOLA VEZ POR*
002700*                                 CORRIDA Y LA DEJA EN MEMORIA    *
002800*     @CM00016   RHZ     95-06-02 CORRIGE ORDEN DE CARGA - LA     *
002900*                                 TABLA DEBE QUEDAR ASCENDENTE    *
003000*                                 POR BASE/QUOTE PARA SEARCH ALL  *
003100*     @CM00030   JPQ     04-06-22 AGREGA VALIDACION DE TABLA      *
003200*                                 LLENA (MAS DE 500 RENGLONES)    *
003300*     @CM00039   LTV     99-12-03 AJUSTE Y2K - SIN CAMBIOS DE     *
003400*                                 FORMATO DE FECHA EN ESTE MODULO*
003500*     @CM00048   GGV     11-02-14 REVISION ANUAL - SIN CAMBIOS,   *
003600*                                 SE DOCUMENTA PRUEBA DE REGRESION*
003700*     @CM00066   RVM     11-03-18 1000/1200 SE REESCRIBEN SIN     *
003800*                                 GO TO, COMO PERFORM...THRU      *
003900*                                 IGUAL QUE LOS PROGRAMAS VIEJOS  *
004000*                                 DE LA DIVISION                  *
004100******************************************************************
004200*                     ENVIRONMENT DIVISION                       *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500*
004600 CONFIGURATION SECTION.
004700*
004800 SOURCE-COMPUTER. IBM-4381.
004900*
005000 OBJECT-COMPUTER. IBM-4381.
005100*
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*
005800     SELECT RATEFILE     ASSIGN TO RATEFILE
005900                          ORGANIZATION IS SEQUENTIAL
006000                          FILE STATUS IS WS-RATEFILE-STATUS.
006100*
006200******************************************************************
006300*                       DATA DIVISION                            *
006400******************************************************************
006500 DATA DIVISION.
006600*
006700******************************************************************
006800*                       FILE SECTION                             *
006900******************************************************************
007000 FILE SECTION.
007100*
007200 FD  RATEFILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD.
007500 01  FD-RATEFILE-REC.
007600     COPY CMVC0040.
007700*
007800******************************************************************
007900*                  WORKING-STORAGE SECTION                       *
008000******************************************************************
008100 WORKING-STORAGE SECTION.
008200*---------------------    C O P Y S    --------------------------*
008300*
008400     COPY CMVC0041.
008500*
008600*-------------------  C O N S T A N T E S  -----------------------*
008700 01  CT-CONSTANTES.
008800     05  CT-00                        PIC X(02) VALUE '00'.
008900     05  CT-17                        PIC X(02) VALUE '17'.
009000     05  CT-MAX-RATE-ENTRIES          PIC 9(05) COMP VALUE 500.
009100*
009200*-----------------  M E N S A J E S   E R R O R   ----------------*
009300 01  MS-MENSAJES.
009400     05  MS-MSN-1                     PIC X(40) VALUE
009500         'PAR DE DIVISAS NO ENCONTRADO EN TABLA'.
009600     05  MS-MSN-2                     PIC X(40) VALUE
009700         'TASA CONSULTADA SATISFACTORIAMENTE'.
009800     05  MS-MSN-3                     PIC X(40) VALUE
009900         'TABLA DE TASAS EXCEDE CAPACIDAD MAXIMA'.
010000*
010100*---------------------  V A R I A B L E S -----------------------*
010200 01  WS-RATEFILE-STATUS               PIC X(02).
010300     88  WS-RATEFILE-OK                    VALUE '00'.
010400     88  WS-RATEFILE-EOF                    VALUE '10'.
010500*
010600 01  WS-SWITCHES.
010700     05  SW-TABLE-LOADED               PIC X(01) VALUE 'N'.
010800         88  TABLE-IS-LOADED                VALUE 'Y'.
010900     05  SW-EOF-RATEFILE                PIC X(01) VALUE 'N'.
011000         88  RATEFILE-AT-EOF                 VALUE 'Y'.
011100*
011200*-------------  AREAS REDEFINIDAS PARA REPORTEO  -----------------*
011300 01  WS-RATE-PRINT-AREA.
011400     05  WS-RATE-PRINT-BASE            PIC X(03).
011500     05  WS-RATE-PRINT-QUOTE           PIC X(03).
011600     05  WS-RATE-PRINT-VALUE           PIC S9(7)V9(6).
011700*
011800 01  WS-RATE-PRINT-LINE REDEFINES WS-RATE-PRINT-AREA.
011900     05  WS-RATE-LINE-KEY              PIC X(06).
012000     05  WS-RATE-LINE-VALUE            PIC S9(7)V9(6).
012100*
012200 01  WS-RATE-KEY-VIEW REDEFINES WS-RATE-PRINT-AREA.
012300     05  WS-RATE-KEY-FULL              PIC X(13).
012400*
012500 01  WS-RATE-NUMERIC-VIEW REDEFINES WS-RATE-PRINT-AREA.
012600     05  WS-RATE-NUM-PAIR              PIC X(06).
012700     05  WS-RATE-NUM-VALUE             PIC 9(07)V9(6).
012800*
012900******************************************************************
013000*LINKAGE SECTION                                                 *
013100******************************************************************
013200 LINKAGE SECTION.
013300*
013400 01  DFHCOMMAREA.
013500     COPY CMEC0040.
013600*
013700******************************************************************
013800*                       PROCEDURE DIVISION                       *
013900******************************************************************
014000 PROCEDURE DIVISION.
014100*
014200     PERFORM 1000-CARGA-TABLA-INICIAL
014300*
014400     PERFORM 2000-PROCESO
014500*
014600     PERFORM 3000-FIN-PROCESO
014700     .
014800*
014900******************************************************************
015000*1000-CARGA-TABLA-INICIAL: LEE EL ARCHIVO RATEFILE UNA SOLA VEZ   *
015100*                          POR CORRIDA Y ARMA LA TABLA EN MEMORIA*
015200******************************************************************
015300 1000-CARGA-TABLA-INICIAL.
015400*
015500     IF NOT TABLE-IS-LOADED
015600         MOVE 0                    TO WS-RATE-ENTRY-CNT
015700         MOVE 'N'                  TO SW-EOF-RATEFILE
015800*
015900         OPEN INPUT RATEFILE
016000*
016100         IF WS-RATEFILE-OK
016200             PERFORM 1100-LEE-RATEFILE
016300*
016400             PERFORM 1150-CICLO-CARGA
016500                 UNTIL RATEFILE-AT-EOF
016600*
016700             CLOSE RATEFILE
016800*
016900             MOVE 'Y'                  TO SW-TABLE-LOADED
017000         ELSE
017100             MOVE 'Y'               TO TABLE-IS-LOADED
017200         END-IF
017300     END-IF
017400     .
017500*
017600******************************************************************
017700*1100-LEE-RATEFILE:  LEE UN RENGLON DEL ARCHIVO DE TASAS          *
017800******************************************************************
017900 1100-LEE-RATEFILE.
018000*
018100     READ RATEFILE
018200         AT END
018300             MOVE 'Y'           TO SW-EOF-RATEFILE
018400     END-READ
018500     .
018600*
018700******************************************************************
018800*1150-CICLO-CARGA: CUERPO DEL CICLO DE CARGA DE LA TABLA EN       *
018900*                  MEMORIA - UN RENGLON POR VUELTA                *
019000******************************************************************
019100 1150-CICLO-CARGA.
019200*
019300     PERFORM 1200-AGREGA-RENGLON
019400     PERFORM 1100-LEE-RATEFILE
019500     .
019600*
019700******************************************************************
019800*1200-AGREGA-RENGLON: AGREGA UN RENGLON LEIDO A LA TABLA EN       *
019900*                     MEMORIA, RESPETANDO EL ORDEN ASCENDENTE    *
020000******************************************************************
020100 1200-AGREGA-RENGLON.
020200*
020300     IF WS-RATE-ENTRY-CNT NOT LESS THAN CT-MAX-RATE-ENTRIES
020400         DISPLAY MS-MSN-3
020500     ELSE
020600         ADD 1                     TO WS-RATE-ENTRY-CNT
020700         MOVE RATE-BASE-CCY        TO WRT-BASE-CCY
020800                                  (WS-RATE-ENTRY-CNT)
020900         MOVE RATE-QUOTE-CCY       TO WRT-QUOTE-CCY
021000                                  (WS-RATE-ENTRY-CNT)
021100         MOVE RATE-VALUE           TO WRT-VALUE
021200                                  (WS-RATE-ENTRY-CNT)
021300     END-IF
021400     .
021500*
021600******************************************************************
021700*2000-PROCESO: BUSQUEDA BINARIA DEL PAR BASE/QUOTE EN LA TABLA   *
021800******************************************************************
021900 2000-PROCESO.
022000*
022100     MOVE CT-00                TO C040-COD-MOD-RTN
022200     MOVE SPACES                TO C040-TXT-MESSAGE
022300     MOVE 0                    TO C040-OUT-RATE
022400*
022500     SET WRT-IDX                TO 1
022600*
022700     SEARCH ALL WRT-KEY
022800         AT END
022900             PERFORM 2100-RENGLON-NO-ENCONTRADO
023000         WHEN WRT-BASE-CCY (WRT-IDX) = C040-IN-BASE-CCY
023100          AND WRT-QUOTE-CCY (WRT-IDX) = C040-IN-QUOTE-CCY
023200             PERFORM 2200-RENGLON-ENCONTRADO
023300     END-SEARCH
023400     .
023500*
023600******************************************************************
023700*2100-RENGLON-NO-ENCONTRADO: EL PAR NO EXISTE EN LA TABLA         *
023800******************************************************************
023900 2100-RENGLON-NO-ENCONTRADO.
024000*
024100     MOVE CT-17                TO C040-COD-MOD-RTN
024200     MOVE MS-MSN-1              TO C040-TXT-MESSAGE
024300     .
024400*
024500******************************************************************
024600*2200-RENGLON-ENCONTRADO: DEVUELVE LA TASA LOCALIZADA             *
024700******************************************************************
024800 2200-RENGLON-ENCONTRADO.
024900*
025000     MOVE WRT-VALUE (WRT-IDX)   TO C040-OUT-RATE
025100     MOVE MS-MSN-2               TO C040-TXT-MESSAGE
025200     .
025300*
025400******************************************************************
025500*3000-FIN-PROCESO: RETORNO AL MODULO LLAMADOR                    *
025600******************************************************************
025700 3000-FIN-PROCESO.
025800*
025900     GOBACK
026000     .
