000100******************************************************************
000200* CM9C0010: MANTENIMIENTO DE CUENTAS (ACCOUNT-MASTER)            *
000300******************************************************************
000400*                  IDENTIFICATION DIVISION                       *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID.    CM9C0010.
000900*
001000 AUTHOR.        R HERNANDEZ Z.
001100*
001200 INSTALLATION.  DIVISION CAMBIOS Y DIVISAS.
001300*
001400 DATE-WRITTEN.  1995-03-15.
001500*
001600 DATE-COMPILED.
001700*
001800 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
001900*
002000******************************************************************
002100*                     MODIFICATIONS LOG                          *
002200******************************************************************
002300*     CODE       AUTHOR  DATE     DESCRIPTION                    *
002400*     ---------- ------- -------- ------------------------------ *
002500*     @CM00017   RHZ     95-03-15 PROGRAMA ORIGINAL - ALTA, BAJA  *
002600*                                 LOGICA Y LISTADO DE CUENTAS     *
002700*     @CM00018   RHZ     95-03-22 VALIDA CORREO UNICO ANTES DE    *
002800*                                 DAR DE ALTA                    *
002900*     @CM00031   JPQ     04-06-23 ASIGNACION DE ACCT-ID TOMADA DE *
003000*                                 CMVC0060 EN LUGAR DE CONTADOR    *
003100*                                 LOCAL, PARA SOBREVIVIR CORRIDAS *
003200*     @CM00040   LTV     99-12-05 AJUSTE Y2K - ACCT-DOB AHORA SE  *
003300*                                 VALIDA COMO CCYYMMDD DE 8        *
003400*                                 POSICIONES                      *
003500*     @CM00049   GGV     11-02-18 SE AGREGA BAJA LOGICA EN         *
003600*                                 CASCADA AL RECIBIR PETICION DE  *
003700*                                 CM9C0020 (VER PARRAFO 3000)      *
003800*     @CM00057   RVM     11-03-15 ACCTMAST Y SEQCTL NO SE CREABAN *
003900*                                 EN LA PRIMERA CORRIDA - SE AGREGA*
004000*                                 EL PARRAFO 1000 PARA CREARLOS    *
004100*                                 VACIOS SI NO EXISTEN EN DISCO Y  *
004200*                                 SE CAMBIA OPEN EXTEND POR OPEN   *
004300*                                 I-O AL ESCRIBIR EN ACCTMAST      *
004400*                                 (ARCHIVO RELATIVO, NO SECUENCIAL)*
004500*     @CM00062   RVM     11-03-17 LA COMPARACION DE CORREO EN      *
004600*                                 2115-CICLO-CORREO ERA SENSIBLE A *
004700*                                 MAYUSCULAS - SE NORMALIZA AMBOS   *
004800*                                 LADOS A MAYUSCULAS ANTES DE       *
004900*                                 COMPARAR (REGLA A2)               *
005000*     @CM00065   RVM     11-03-18 2000-PROCESO-ALTA SE REESCRIBE   *
005100*                                 SIN GO TO, COMO LOS PROGRAMAS     *
005200*                                 VIEJOS DE LA DIVISION             *
005300******************************************************************
005400*                     ENVIRONMENT DIVISION                       *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700*
005800 CONFIGURATION SECTION.
005900*
006000 SOURCE-COMPUTER. IBM-4381.
006100*
006200 OBJECT-COMPUTER. IBM-4381.
006300*
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*
007000     SELECT ACCTMAST      ASSIGN TO ACCTMAST
007100                           ORGANIZATION IS RELATIVE
007200                           ACCESS MODE IS RANDOM
007300                           RELATIVE KEY IS WS-ACCTMAST-KEY
007400                           FILE STATUS IS WS-ACCTMAST-STATUS.
007500*
007600     SELECT RUNLIST       ASSIGN TO RUNLIST
007700                           ORGANIZATION IS SEQUENTIAL.
007800*
007900     SELECT SEQCTL        ASSIGN TO SEQCTL
008000                           ORGANIZATION IS SEQUENTIAL
008100                           FILE STATUS IS WS-SEQCTL-STATUS.
008200*
008300******************************************************************
008400*                       DATA DIVISION                            *
008500******************************************************************
008600 DATA DIVISION.
008700*
008800******************************************************************
008900*                       FILE SECTION                             *
009000******************************************************************
009100 FILE SECTION.
009200*
009300 FD  ACCTMAST
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD.
009600 01  FD-ACCTMAST-REC.
009700     COPY CMVC0010.
009800*
009900 FD  RUNLIST
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD.
010200 01  FD-RUNLIST-LINE               PIC X(80).
010300*
010400 FD  SEQCTL
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD.
010700 01  FD-SEQCTL-REC.
010800     COPY CMVC0060.
010900*
011000******************************************************************
011100*                  WORKING-STORAGE SECTION                       *
011200******************************************************************
011300 WORKING-STORAGE SECTION.
011400*-------------------  C O N S T A N T E S  -----------------------*
011500 01  CT-CONSTANTES.
011600     05  CT-00                        PIC X(02) VALUE '00'.
011700     05  CT-10                        PIC X(02) VALUE '10'.
011800     05  CT-11                        PIC X(02) VALUE '11'.
011900     05  CT-20                        PIC X(02) VALUE '20'.
012000     05  CT-CM9C0020                  PIC X(08) VALUE 'CM9C0020'.
012100*
012200*-----------------  M E N S A J E S   E R R O R   ----------------*
012300 01  MS-MENSAJES.
012400     05  MS-MSN-1                     PIC X(40) VALUE
012500         'FALTA UN CAMPO REQUERIDO PARA ALTA'.
012600     05  MS-MSN-2                     PIC X(40) VALUE
012700         'CORREO YA REGISTRADO EN ARCHIVO'.
012800     05  MS-MSN-3                     PIC X(40) VALUE
012900         'CUENTA DADA DE ALTA SATISFACTORIAMENTE'.
013000     05  MS-MSN-4                     PIC X(40) VALUE
013100         'ACCT-ID NO EXISTE EN ARCHIVO'.
013200     05  MS-MSN-5                     PIC X(40) VALUE
013300         'CUENTA DADA DE BAJA SATISFACTORIAMENTE'.
013400*
013500*---------------------  V A R I A B L E S -----------------------*
013600 01  WS-ACCTMAST-KEY                  PIC 9(09) COMP.
013700 01  WS-ACCTMAST-STATUS                PIC X(02).
013800     88  WS-ACCTMAST-OK                     VALUE '00'.
013900     88  WS-ACCTMAST-NOTFND                 VALUE '23'.
014000*
014100 01  WS-SEQCTL-STATUS                  PIC X(02).
014200     88  WS-SEQCTL-OK                       VALUE '00'.
014300*
014400 01  WS-SUBSCRIPTS.
014500     05  WS-SLOT-IDX                  PIC 9(09) COMP.
014600     05  WS-LIST-CNT                  PIC 9(05) COMP.
014700*
014800 01  WS-CASCADE-OWNER-ID              PIC 9(09).
014900*
015000*    @CM00062 - COPIAS DE TRABAJO PARA COMPARAR CORREOS SIN
015100*    DISTINGUIR MAYUSCULAS/MINUSCULAS (REGLA A2)
015200 01  WS-EMAIL-CMP-ACTUAL              PIC X(40).
015300 01  WS-EMAIL-CMP-ENTRANTE            PIC X(40).
015400 01  WS-SWITCHES.
015500     05  SW-EMAIL-FOUND                PIC X(01) VALUE 'N'.
015600         88  EMAIL-IS-DUPLICATE             VALUE 'Y'.
015700*
015800*-------------  AREAS REDEFINIDAS PARA REPORTEO  -----------------*
015900 01  WS-RUNLIST-AREA.
016000     05  WS-RL-ACCT-ID                PIC 9(09).
016100     05  WS-RL-FILLER1                PIC X(01).
016200     05  WS-RL-FIRSTNM                PIC X(20).
016300     05  WS-RL-FILLER2                PIC X(01).
016400     05  WS-RL-LASTNM                 PIC X(20).
016500     05  WS-RL-FILLER3                PIC X(27).
016600*
016700 01  WS-RUNLIST-NAME-VIEW REDEFINES WS-RUNLIST-AREA.
016800     05  WS-RL-KEY-PART               PIC X(10).
016900     05  WS-RL-NAME-PART              PIC X(70).
017000*
017100 01  WS-RUNLIST-ID-VIEW REDEFINES WS-RUNLIST-AREA.
017200     05  WS-RL-ID-NUMERIC             PIC 9(09) COMP.
017300     05  WS-RL-ID-REST                PIC X(71).
017400*
017500 01  WS-RUNLIST-HALVES REDEFINES WS-RUNLIST-AREA.
017600     05  WS-RL-LEFT-HALF               PIC X(40).
017700     05  WS-RL-RIGHT-HALF              PIC X(40).
017800*
017900 01  WS-C020-COMMAREA.
018000     COPY CMEC0020.
018100*
018200******************************************************************
018300*LINKAGE SECTION                                                 *
018400******************************************************************
018500 LINKAGE SECTION.
018600*
018700 01  DFHCOMMAREA.
018800     COPY CMEC0010.
018900*
019000******************************************************************
019100*                       PROCEDURE DIVISION                       *
019200******************************************************************
019300 PROCEDURE DIVISION.
019400*
019500     PERFORM 1000-INICIALIZA-ARCHIVOS
019600*
019700     EVALUATE TRUE
019800         WHEN C010-OPT-CREATE
019900             PERFORM 2000-PROCESO-ALTA
020000         WHEN C010-OPT-DELETE
020100             PERFORM 2200-PROCESO-BAJA
020200         WHEN C010-OPT-LIST
020300             PERFORM 2300-PROCESO-LISTADO
020400         WHEN C010-OPT-VALIDATE
020500             PERFORM 3000-VALIDA-DUENO
020600         WHEN OTHER
020700             MOVE CT-10           TO C010-COD-MOD-RTN
020800     END-EVALUATE
020900*
021000     PERFORM 3900-FIN-PROCESO
021100     .
021200*
021300******************************************************************
021400*1000-INICIALIZA-ARCHIVOS: CREA SEQCTL Y ACCTMAST VACIOS SI       *
021500*                          ES LA PRIMERA VEZ QUE SE CORRE ESTE    *
021600*                          MODULO EN EL AMBIENTE (@CM00057)       *
021700******************************************************************
021800 1000-INICIALIZA-ARCHIVOS.
021900*
022000     OPEN INPUT SEQCTL
022100     IF WS-SEQCTL-OK
022200         CLOSE SEQCTL
022300     ELSE
022400         OPEN OUTPUT SEQCTL
022500         MOVE 0                TO CTL-LAST-ACCT-ID
022600                                   CTL-LAST-BACC-ID
022700                                   CTL-LAST-TXN-ID
022800         MOVE SPACES            TO CTL-FREE1
022900         WRITE FD-SEQCTL-REC
023000         CLOSE SEQCTL
023100     END-IF
023200*
023300     OPEN INPUT ACCTMAST
023400     IF WS-ACCTMAST-OK
023500         CLOSE ACCTMAST
023600     ELSE
023700         OPEN OUTPUT ACCTMAST
023800         CLOSE ACCTMAST
023900     END-IF
024000     .
024100*
024200******************************************************************
024300*2000-PROCESO-ALTA: VALIDA Y DA DE ALTA UNA CUENTA NUEVA          *
024400******************************************************************
024500 2000-PROCESO-ALTA.
024600*
024700     MOVE CT-00                TO C010-COD-MOD-RTN
024800     MOVE SPACES                 TO C010-TXT-MESSAGE
024900*
025000*    @CM00065 - CADENA DE VALIDACION REESCRITA SIN GO TO, AL
025100*    ESTILO DE PERFORM...THRU DE LOS PROGRAMAS MAS VIEJOS
025200     PERFORM 2100-VALIDA-CAMPOS-ALTA
025300*
025400     IF C010-COD-MOD-RTN = CT-00
025500         OPEN I-O SEQCTL
025600         READ SEQCTL
025700*
025800         PERFORM 2110-VALIDA-CORREO-UNICO
025900*
026000         IF C010-COD-MOD-RTN = CT-00
026100             PERFORM 2120-ASIGNA-Y-ESCRIBE
026200*
026300             REWRITE FD-SEQCTL-REC
026400         END-IF
026500         CLOSE SEQCTL
026600     END-IF
026700     .
026800*
026900******************************************************************
027000*2100-VALIDA-CAMPOS-ALTA: NOMBRE, APELLIDO, CORREO Y FECHA DE     *
027100*                         NACIMIENTO SON REQUERIDOS               *
027200******************************************************************
027300 2100-VALIDA-CAMPOS-ALTA.
027400*
027500     IF C010-IN-FIRSTNM = SPACES OR LOW-VALUES
027600        OR C010-IN-LASTNM = SPACES OR LOW-VALUES
027700        OR C010-IN-EMAIL = SPACES OR LOW-VALUES
027800        OR C010-IN-DOB = SPACES OR LOW-VALUES OR ZEROES
027900         MOVE CT-10             TO C010-COD-MOD-RTN
028000         MOVE MS-MSN-1           TO C010-TXT-MESSAGE
028100     END-IF
028200     .
028300*
028400******************************************************************
028500*2110-VALIDA-CORREO-UNICO: RECORRE ACCTMAST BUSCANDO UN RENGLON  *
028600*                          VIVO CON EL MISMO CORREO               *
028700******************************************************************
028800 2110-VALIDA-CORREO-UNICO.
028900*
029000     MOVE 'N'                  TO SW-EMAIL-FOUND
029100     MOVE 1                    TO WS-SLOT-IDX
029200*
029300     OPEN INPUT ACCTMAST
029400*
029500     PERFORM 2115-CICLO-CORREO
029600         UNTIL WS-SLOT-IDX > CTL-LAST-ACCT-ID
029700             OR EMAIL-IS-DUPLICATE
029800*
029900     CLOSE ACCTMAST
030000*
030100     IF EMAIL-IS-DUPLICATE
030200         MOVE CT-11              TO C010-COD-MOD-RTN
030300         MOVE MS-MSN-2            TO C010-TXT-MESSAGE
030400     END-IF
030500     .
030600*
030700******************************************************************
030800*2115-CICLO-CORREO: CUERPO DEL CICLO DE BUSQUEDA DE CORREO        *
030900*                   DUPLICADO - UN RENGLON POR VUELTA            *
031000******************************************************************
031100 2115-CICLO-CORREO.
031200*
031300     MOVE WS-SLOT-IDX        TO WS-ACCTMAST-KEY
031400     READ ACCTMAST
031500         INVALID KEY
031600             CONTINUE
031700         NOT INVALID KEY
031800             IF ACCT-NOT-DELETED
031900*                @CM00062 - COMPARA CORREOS SIN DISTINGUIR CAJA
032000                 MOVE ACCT-EMAIL          TO WS-EMAIL-CMP-ACTUAL
032100                 MOVE C010-IN-EMAIL        TO WS-EMAIL-CMP-ENTRANTE
032200                 INSPECT WS-EMAIL-CMP-ACTUAL
032300                     CONVERTING 'abcdefghijklmnopqrstuvwxyz'
032400                             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
032500                 INSPECT WS-EMAIL-CMP-ENTRANTE
032600                     CONVERTING 'abcdefghijklmnopqrstuvwxyz'
032700                             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
032800                 IF WS-EMAIL-CMP-ACTUAL = WS-EMAIL-CMP-ENTRANTE
032900                     MOVE 'Y'     TO SW-EMAIL-FOUND
033000                 END-IF
033100             END-IF
033200     END-READ
033300     ADD 1                   TO WS-SLOT-IDX
033400     .
033500*
033600******************************************************************
033700*2120-ASIGNA-Y-ESCRIBE: TOMA EL SIGUIENTE ACCT-ID DE CMVC0060 Y  *
033800*                       ESCRIBE EL RENGLON EN ACCTMAST           *
033900******************************************************************
034000 2120-ASIGNA-Y-ESCRIBE.
034100*
034200     ADD 1                     TO CTL-LAST-ACCT-ID
034300     MOVE CTL-LAST-ACCT-ID      TO ACCT-ID
034400                                   WS-ACCTMAST-KEY
034500                                   C010-OUT-ACCT-ID
034600     MOVE C010-IN-FIRSTNM       TO ACCT-FIRST-NAME
034700     MOVE C010-IN-LASTNM        TO ACCT-LAST-NAME
034800     MOVE C010-IN-EMAIL         TO ACCT-EMAIL
034900     MOVE C010-IN-DOB           TO ACCT-DOB
035000     MOVE 'N'                  TO ACCT-DELETED
035100     MOVE SPACES                TO ACCT-FREE1
035200*
035300     OPEN I-O ACCTMAST
035400     WRITE FD-ACCTMAST-REC
035500     CLOSE ACCTMAST
035600*
035700     MOVE MS-MSN-3               TO C010-TXT-MESSAGE
035800     .
035900*
036000******************************************************************
036100*2200-PROCESO-BAJA: BAJA LOGICA DE UNA CUENTA EXISTENTE           *
036200******************************************************************
036300 2200-PROCESO-BAJA.
036400*
036500     MOVE CT-00                TO C010-COD-MOD-RTN
036600     MOVE SPACES                 TO C010-TXT-MESSAGE
036700     MOVE C010-IN-ACCT-ID        TO WS-ACCTMAST-KEY
036800*
036900     OPEN I-O ACCTMAST
037000*
037100     READ ACCTMAST
037200         INVALID KEY
037300             MOVE CT-20           TO C010-COD-MOD-RTN
037400             MOVE MS-MSN-4         TO C010-TXT-MESSAGE
037500     END-READ
037600*
037700     IF C010-COD-MOD-RTN = CT-00
037800         MOVE 'Y'                 TO ACCT-DELETED
037900         REWRITE FD-ACCTMAST-REC
038000         MOVE MS-MSN-5             TO C010-TXT-MESSAGE
038100         MOVE C010-IN-ACCT-ID      TO WS-CASCADE-OWNER-ID
038200         PERFORM 2210-AVISA-CM9C0020
038300     END-IF
038400*
038500     CLOSE ACCTMAST
038600     .
038700*
038800******************************************************************
038900*2210-AVISA-CM9C0020: LLAMA A CM9C0020 OPCION 5 PARA QUE DE DE    *
039000*                     BAJA EN CASCADA LAS CUENTAS BANCARIAS DEL  *
039100*                     DUENO RECIEN BORRADO                       *
039200******************************************************************
039300 2210-AVISA-CM9C0020.
039400*
039500     MOVE '5'                  TO C020-COD-OPTION OF
039600                                   WS-C020-COMMAREA
039700     MOVE WS-CASCADE-OWNER-ID   TO C020-IN-OWNERID OF
039800                                   WS-C020-COMMAREA
039900*
040000     CALL CT-CM9C0020         USING WS-C020-COMMAREA
040100     .
040200*
040300******************************************************************
040400*2300-PROCESO-LISTADO: RECORRE ACCTMAST Y ESCRIBE UN RENGLON    *
040500*                      POR CADA CUENTA VIVA EN RUNLIST           *
040600******************************************************************
040700 2300-PROCESO-LISTADO.
040800*
040900     MOVE CT-00                TO C010-COD-MOD-RTN
041000     MOVE 0                    TO WS-LIST-CNT
041100     MOVE 1                    TO WS-SLOT-IDX
041200*
041300     OPEN INPUT SEQCTL
041400     READ SEQCTL
041500     CLOSE SEQCTL
041600     OPEN INPUT ACCTMAST
041700     OPEN EXTEND RUNLIST
041800*
041900     PERFORM 2305-CICLO-LISTADO
042000         UNTIL WS-SLOT-IDX > CTL-LAST-ACCT-ID
042100*
042200     CLOSE ACCTMAST
042300     CLOSE RUNLIST
042400*
042500     MOVE WS-LIST-CNT            TO C010-OUT-ACCT-ID
042600     .
042700*
042800******************************************************************
042900*2305-CICLO-LISTADO: CUERPO DEL CICLO DE LISTADO - UN RENGLON     *
043000*                    POR VUELTA                                   *
043100******************************************************************
043200 2305-CICLO-LISTADO.
043300*
043400     MOVE WS-SLOT-IDX        TO WS-ACCTMAST-KEY
043500     READ ACCTMAST
043600         INVALID KEY
043700             CONTINUE
043800         NOT INVALID KEY
043900             IF ACCT-NOT-DELETED
044000                 PERFORM 2310-ESCRIBE-RENGLON
044100             END-IF
044200     END-READ
044300     ADD 1                   TO WS-SLOT-IDX
044400     .
044500*
044600******************************************************************
044700*2310-ESCRIBE-RENGLON: FORMATEA UN RENGLON DE LISTADO            *
044800******************************************************************
044900 2310-ESCRIBE-RENGLON.
045000*
045100     MOVE SPACES                TO WS-RUNLIST-AREA
045200     MOVE ACCT-ID                TO WS-RL-ACCT-ID
045300     MOVE ACCT-FIRST-NAME        TO WS-RL-FIRSTNM
045400     MOVE ACCT-LAST-NAME         TO WS-RL-LASTNM
045500     WRITE FD-RUNLIST-LINE       FROM WS-RUNLIST-AREA
045600     ADD 1                       TO WS-LIST-CNT
045700     .
045800*
045900******************************************************************
046000*3000-VALIDA-DUENO: ENTRADA DESDE CM9C0020 - CONFIRMA QUE EL     *
046100*                   ACCT-ID RECIBIDO EXISTE Y ESTA VIVO          *
046200******************************************************************
046300 3000-VALIDA-DUENO.
046400*
046500     MOVE C010-IN-ACCT-ID         TO WS-ACCTMAST-KEY
046600*
046700     OPEN INPUT ACCTMAST
046800*
046900     READ ACCTMAST
047000         INVALID KEY
047100             MOVE CT-20             TO C010-COD-MOD-RTN
047200         NOT INVALID KEY
047300             IF ACCT-IS-DELETED
047400                 MOVE CT-20           TO C010-COD-MOD-RTN
047500             ELSE
047600                 MOVE CT-00           TO C010-COD-MOD-RTN
047700             END-IF
047800     END-READ
047900*
048000     CLOSE ACCTMAST
048100     .
048200*
048300******************************************************************
048400*3900-FIN-PROCESO: RETORNO AL MODULO LLAMADOR                    *
048500******************************************************************
048600 3900-FIN-PROCESO.
048700*
048800     GOBACK
048900     .
