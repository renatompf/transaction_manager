000100******************************************************************
000200* CMVC0050:  CURRENCY-CODE COMPILED TABLE (CM9C0020/CM9C0030)   *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @CM00006   RHZ     95-04-10 ORIGINAL 18-CODE TABLE, LOOKUP  *
000900*                                 BY SERIAL SEARCH (DECLARED      *
001000*                                 ORDER IS NOT ALPHA SEQUENCE)    *
001100*     @CM00026   JPQ     04-06-19 ADDED KPW AFTER BRL PER BANK    *
001200*                                 OPS REQUEST #26188               *
001300******************************************************************
001400* TABLE IS SEEDED AS 18 FLAT VALUE'D GROUPS (WS-CCY-SEED) AND    *
001500* THEN VIEWED AS AN OCCURS TABLE (WS-CCY-ENTRY) THROUGH THE      *
001600* REDEFINES BELOW - CCY-CODE/CCY-FULL-NAME CANNOT CARRY VALUE     *
001700* CLAUSES DIRECTLY INSIDE AN OCCURS GROUP.                       *
001800******************************************************************
001900 01  WS-CCY-SEED.
002000     05  FILLER                    PIC X(33)
002100         VALUE 'USDUNITED STATES DOLLAR          '.
002200     05  FILLER                    PIC X(33)
002300         VALUE 'EUREURO                          '.
002400     05  FILLER                    PIC X(33)
002500         VALUE 'GBPBRITISH POUND STERLING        '.
002600     05  FILLER                    PIC X(33)
002700         VALUE 'JPYJAPANESE YEN                  '.
002800     05  FILLER                    PIC X(33)
002900         VALUE 'AUDAUSTRALIAN DOLLAR             '.
003000     05  FILLER                    PIC X(33)
003100         VALUE 'CADCANADIAN DOLLAR               '.
003200     05  FILLER                    PIC X(33)
003300         VALUE 'CNYCHINESE YUAN                  '.
003400     05  FILLER                    PIC X(33)
003500         VALUE 'INRINDIAN RUPEE                  '.
003600     05  FILLER                    PIC X(33)
003700         VALUE 'CHFSWISS FRANC                   '.
003800     05  FILLER                    PIC X(33)
003900         VALUE 'SEKSWEDISH KRONA                 '.
004000     05  FILLER                    PIC X(33)
004100         VALUE 'NZDNEW ZEALAND DOLLAR            '.
004200     05  FILLER                    PIC X(33)
004300         VALUE 'KRWSOUTH KOREAN WON              '.
004400     05  FILLER                    PIC X(33)
004500         VALUE 'SGDSINGAPORE DOLLAR              '.
004600     05  FILLER                    PIC X(33)
004700         VALUE 'TRYTURKISH LIRA                  '.
004800     05  FILLER                    PIC X(33)
004900         VALUE 'RUBRUSSIAN RUBLE                 '.
005000     05  FILLER                    PIC X(33)
005100         VALUE 'ZARSOUTH AFRICAN RAND            '.
005200     05  FILLER                    PIC X(33)
005300         VALUE 'BRLBRAZILIAN REAL                '.
005400     05  FILLER                    PIC X(33)
005500         VALUE 'KPWNORTH KOREAN WON              '.
005600*
005700 01  WS-CCY-TABLE REDEFINES WS-CCY-SEED.
005800     05  WS-CCY-ENTRY OCCURS 18 TIMES INDEXED BY WCC-IDX.
005900         10  CCY-CODE                    PIC X(3).
006000         10  CCY-FULL-NAME                PIC X(30).
