000100******************************************************************
000200* CMVC0020:  BANK-ACCOUNT-MASTER RECORD LAYOUT (CM9C0020)        *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @CM00002   RHZ     95-03-18 ORIGINAL LAYOUT, CURRENCY       *
000900*                                 BALANCE MASTER, RELATIVE FILE   *
001000*                                 SLOT = BACC-ID                  *
001100*     @CM00023   JPQ     04-06-17 ADDED BACC-FREE1 RESERVE BYTES  *
001200******************************************************************
001300*     FIELD              LRECL  POSITION   DESCRIPTION           *
001400*     BACC-ID            9(9)   01-09      SURROGATE BACC ID     *
001500*     BACC-OWNER-ID      9(9)   10-18      FK TO ACCT-ID         *
001600*     BACC-CURRENCY      X(3)   19-21      CURRENCY CODE         *
001700*     BACC-BALANCE  S9(13)V99   22-29      CURRENT BALANCE,COMP-3*
001800*     BACC-DELETED       X(1)   30-30      SOFT-DELETE FLAG Y/N  *
001900*     BACC-FREE1         X(3)   31-33      RESERVED              *
002000*                               LRECL = 33                       *
002100******************************************************************
002200 01  CMVC0020.
002300     05  BACC-ID                         PIC 9(9).
002400     05  BACC-OWNER-ID                   PIC 9(9).
002500     05  BACC-CURRENCY                   PIC X(3).
002600     05  BACC-BALANCE                    PIC S9(13)V9(2)
002700                                          USAGE COMP-3.
002800     05  BACC-DELETED                    PIC X(1).
002900         88  BACC-IS-DELETED                  VALUE 'Y'.
003000         88  BACC-NOT-DELETED                 VALUE 'N'.
003100     05  BACC-FREE1                      PIC X(3).
