000100******************************************************************
000200* CM9C0000: MODULO PRINCIPAL - CORRIDA BATCH DE CUENTAS          *
000300*           MULTIDIVISA                                          *
000400******************************************************************
000500*                  IDENTIFICATION DIVISION                       *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800*
000900 PROGRAM-ID.    CM9C0000.
001000*
001100 AUTHOR.        R HERNANDEZ Z.
001200*
001300 INSTALLATION.  DIVISION CAMBIOS Y DIVISAS.
001400*
001500 DATE-WRITTEN.  1995-03-10.
001600*
001700 DATE-COMPILED.
001800*
001900 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
002000*
002100******************************************************************
002200*                     MODIFICATIONS LOG                          *
002300******************************************************************
002400*     CODE       AUTHOR  DATE     DESCRIPTION                    *
002500*     ---------- ------- -------- ------------------------------ *
002600*     @CM00036   RHZ     95-03-10 PROGRAMA ORIGINAL - LEE LAS     *
002700*                                 TRES COLAS DE ALTA Y LLAMA A    *
002800*                                 LOS MODULOS DE MANTENIMIENTO    *
002900*     @CM00037   RHZ     95-05-02 AGREGA LECTURA DE FUNCARD PARA  *
003000*                                 BAJAS Y CONSULTAS FUERA DE LAS  *
003100*                                 COLAS DE ALTA                   *
003200*     @CM00043   LTV     99-12-15 AJUSTE Y2K - SIN CAMBIOS, SE    *
003300*                                 DOCUMENTA PRUEBA DE REGRESION   *
003400*     @CM00054   GGV     11-02-25 AGREGA RESUMEN DE ACEPTADOS Y   *
003500*                                 RECHAZADOS AL FINAL DE RUNLIST  *
003600*     @CM00061   RVM     11-03-17 SALDO INICIAL ES OPCIONAL - SI  *
003700*                                 E020-OPENBAL-A VIENE 'N' SE     *
003800*                                 MANDA CERO A CM9C0020 EN VEZ DEL*
003900*                                 CAMPO SIN INICIALIZAR           *
004000*     @CM00067   RVM     11-03-21 WS-RL-CONTADOR-NUM ERA COMP -   *
004100*                                 SE CAMBIA A DISPLAY PUES SE     *
004200*                                 ESCRIBE TAL CUAL AL RUNLIST Y   *
004300*                                 DEBE QUEDAR EN DIGITOS LEGIBLES *
004400******************************************************************
004500*                     ENVIRONMENT DIVISION                       *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000*
005100 SOURCE-COMPUTER. IBM-4381.
005200*
005300 OBJECT-COMPUTER. IBM-4381.
005400*
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*
006100     SELECT ACCTREQ       ASSIGN TO ACCTREQ
006200                           ORGANIZATION IS SEQUENTIAL
006300                           FILE STATUS IS WS-ACCTREQ-STATUS.
006400*
006500     SELECT BACCREQ       ASSIGN TO BACCREQ
006600                           ORGANIZATION IS SEQUENTIAL
006700                           FILE STATUS IS WS-BACCREQ-STATUS.
006800*
006900     SELECT TXNREQ        ASSIGN TO TXNREQ
007000                           ORGANIZATION IS SEQUENTIAL
007100                           FILE STATUS IS WS-TXNREQ-STATUS.
007200*
007300     SELECT FUNCARD       ASSIGN TO FUNCARD
007400                           ORGANIZATION IS SEQUENTIAL
007500                           FILE STATUS IS WS-FUNCARD-STATUS.
007600*
007700     SELECT RUNLIST       ASSIGN TO RUNLIST
007800                           ORGANIZATION IS SEQUENTIAL.
007900*
008000******************************************************************
008100*                       DATA DIVISION                            *
008200******************************************************************
008300 DATA DIVISION.
008400*
008500******************************************************************
008600*                       FILE SECTION                             *
008700******************************************************************
008800 FILE SECTION.
008900*
009000 FD  ACCTREQ
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD.
009300 01  FD-ACCTREQ-REC.
009400     COPY CMNE0010.
009500*
009600 FD  BACCREQ
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD.
009900 01  FD-BACCREQ-REC.
010000     COPY CMNE0020.
010100*
010200 FD  TXNREQ
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD.
010500 01  FD-TXNREQ-REC.
010600     COPY CMNE0030.
010700*
010800 FD  FUNCARD
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD.
011100 01  FD-FUNCARD-REC.
011200     COPY CMVC0070.
011300*
011400 FD  RUNLIST
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD.
011700 01  FD-RUNLIST-LINE               PIC X(80).
011800*
011900******************************************************************
012000*                  WORKING-STORAGE SECTION                       *
012100******************************************************************
012200 WORKING-STORAGE SECTION.
012300*-------------------  C O N S T A N T E S  -----------------------*
012400 01  CT-CONSTANTES.
012500     05  CT-00                        PIC X(02) VALUE '00'.
012600     05  CT-CM9C0010                  PIC X(08) VALUE 'CM9C0010'.
012700     05  CT-CM9C0020                  PIC X(08) VALUE 'CM9C0020'.
012800     05  CT-CM9C0030                  PIC X(08) VALUE 'CM9C0030'.
012900*
013000*-----------------  M E N S A J E S   E R R O R   ----------------*
013100 01  MS-MENSAJES.
013200     05  MS-MSN-ACEPTADO               PIC X(10) VALUE
013300         'ACEPTADO  '.
013400     05  MS-MSN-RECHAZADO              PIC X(10) VALUE
013500         'RECHAZADO '.
013600*
013700*---------------------  V A R I A B L E S -----------------------*
013800 01  WS-ACCTREQ-STATUS                PIC X(02).
013900     88  WS-ACCTREQ-OK                     VALUE '00'.
014000     88  WS-ACCTREQ-EOF                     VALUE '10'.
014100*
014200 01  WS-BACCREQ-STATUS                PIC X(02).
014300     88  WS-BACCREQ-OK                     VALUE '00'.
014400     88  WS-BACCREQ-EOF                     VALUE '10'.
014500*
014600 01  WS-TXNREQ-STATUS                 PIC X(02).
014700     88  WS-TXNREQ-OK                      VALUE '00'.
014800     88  WS-TXNREQ-EOF                     VALUE '10'.
014900*
015000 01  WS-FUNCARD-STATUS                PIC X(02).
015100     88  WS-FUNCARD-OK                     VALUE '00'.
015200     88  WS-FUNCARD-EOF                     VALUE '10'.
015300*
015400 01  WS-SWITCHES.
015500     05  SW-EOF-ACCTREQ                PIC X(01) VALUE 'N'.
015600         88  ACCTREQ-AT-EOF                  VALUE 'Y'.
015700     05  SW-EOF-BACCREQ                PIC X(01) VALUE 'N'.
015800         88  BACCREQ-AT-EOF                  VALUE 'Y'.
015900     05  SW-EOF-TXNREQ                 PIC X(01) VALUE 'N'.
016000         88  TXNREQ-AT-EOF                   VALUE 'Y'.
016100     05  SW-EOF-FUNCARD                PIC X(01) VALUE 'N'.
016200         88  FUNCARD-AT-EOF                  VALUE 'Y'.
016300*
016400 01  WS-CONTADORES.
016500     05  WS-CNT-ACEPTADOS             PIC 9(07) COMP.
016600     05  WS-CNT-RECHAZADOS            PIC 9(07) COMP.
016700*
016800 01  WS-LINKAGE-AREAS.
016900     05  WS-C010-COMMAREA.
017000         COPY CMEC0010.
017100     05  WS-C020-COMMAREA.
017200         COPY CMEC0020.
017300     05  WS-C030-COMMAREA.
017400         COPY CMEC0030.
017500*
017600*-------------  AREAS REDEFINIDAS PARA REPORTEO  -----------------*
017700 01  WS-RUNLIST-AREA.
017800     05  WS-RL-PREFIJO                PIC X(10).
017900     05  WS-RL-DETALLE                PIC X(30).
018000     05  WS-RL-RESULTADO              PIC X(10).
018100     05  WS-RL-MENSAJE                PIC X(30).
018200*
018300 01  WS-RUNLIST-CONTADOR-VIEW REDEFINES WS-RUNLIST-AREA.
018400     05  WS-RL-CONTADOR-TXT           PIC X(40).
018500*    @CM00067 - WS-RL-CONTADOR-NUM DEBE SER DISPLAY, NO COMP, SE
018600*    ESCRIBE DIRECTO AL RUNLIST Y EL CAMPO DEBE QUEDAR EN
018700*    DIGITOS LEGIBLES, NO EN BINARIO
018800     05  WS-RL-CONTADOR-NUM           PIC 9(07).
018900     05  WS-RL-CONTADOR-REST          PIC X(33).
019000*
019100 01  WS-RUNLIST-HALVES REDEFINES WS-RUNLIST-AREA.
019200     05  WS-RL-LEFT-HALF               PIC X(40).
019300     05  WS-RL-RIGHT-HALF              PIC X(40).
019400*
019500 01  WS-FCC-DISPATCH REDEFINES WS-RUNLIST-AREA.
019600     05  WS-FCC-CODE-ECHO              PIC X(02).
019700     05  WS-FCC-REST                   PIC X(78).
019800*
019900******************************************************************
020000*                       PROCEDURE DIVISION                       *
020100******************************************************************
020200 PROCEDURE DIVISION.
020300*
020400     PERFORM 1000-INICIO
020500*
020600     PERFORM 2000-PROCESA-ALTAS-CUENTAS
020700     PERFORM 2100-PROCESA-ALTAS-CTAS-BANCARIAS
020800     PERFORM 2200-PROCESA-ALTAS-TRANSFERENCIAS
020900     PERFORM 2300-PROCESA-FUNCARD
021000*
021100     PERFORM 3000-ESCRIBE-RESUMEN
021200*
021300     PERFORM 9000-FIN-PROCESO
021400     .
021500*
021600******************************************************************
021700*1000-INICIO: ABRE LOS ARCHIVOS DE ENTRADA Y EL LISTADO DE        *
021800*             CORRIDA                                             *
021900******************************************************************
022000 1000-INICIO.
022100*
022200     MOVE 0                    TO WS-CNT-ACEPTADOS
022300                                   WS-CNT-RECHAZADOS
022400*
022500     OPEN INPUT ACCTREQ
022600     OPEN INPUT BACCREQ
022700     OPEN INPUT TXNREQ
022800     OPEN INPUT FUNCARD
022900     OPEN OUTPUT RUNLIST
023000     .
023100*
023200******************************************************************
023300*2000-PROCESA-ALTAS-CUENTAS: LEE ACCTREQ Y LLAMA A CM9C0010 POR  *
023400*                            CADA RENGLON                        *
023500******************************************************************
023600 2000-PROCESA-ALTAS-CUENTAS.
023700*
023800     PERFORM 2010-LEE-ACCTREQ
023900*
024000     PERFORM 2015-CICLO-ALTAS-CUENTAS
024100         UNTIL ACCTREQ-AT-EOF
024200     .
024300*
024400******************************************************************
024500*2010-LEE-ACCTREQ: LEE UN RENGLON DE LA COLA DE ALTA DE CUENTAS  *
024600******************************************************************
024700 2010-LEE-ACCTREQ.
024800*
024900     READ ACCTREQ
025000         AT END
025100             MOVE 'Y'             TO SW-EOF-ACCTREQ
025200     END-READ
025300     .
025400*
025500******************************************************************
025600*2015-CICLO-ALTAS-CUENTAS: CUERPO DEL CICLO DE ALTA DE CUENTAS -  *
025700*                          UN RENGLON POR VUELTA                  *
025800******************************************************************
025900 2015-CICLO-ALTAS-CUENTAS.
026000*
026100     PERFORM 2020-LLAMA-ALTA-CUENTA
026200     PERFORM 2010-LEE-ACCTREQ
026300     .
026400*
026500******************************************************************
026600*2020-LLAMA-ALTA-CUENTA: ARMA EL COMMAREA Y LLAMA A CM9C0010     *
026700******************************************************************
026800 2020-LLAMA-ALTA-CUENTA.
026900*
027000     MOVE '1'                  TO C010-COD-OPTION OF
027100                                   WS-C010-COMMAREA
027200     MOVE E010-FIRSTNM          TO C010-IN-FIRSTNM OF
027300                                   WS-C010-COMMAREA
027400     MOVE E010-LASTNM           TO C010-IN-LASTNM OF
027500                                   WS-C010-COMMAREA
027600     MOVE E010-EMAIL            TO C010-IN-EMAIL OF
027700                                   WS-C010-COMMAREA
027800     MOVE E010-DOB              TO C010-IN-DOB OF
027900                                   WS-C010-COMMAREA
028000*
028100     CALL CT-CM9C0010         USING WS-C010-COMMAREA
028200*
028300     MOVE 'ALTA CUENTA'         TO WS-RL-PREFIJO
028400     MOVE E010-EMAIL            TO WS-RL-DETALLE
028500     MOVE C010-TXT-MESSAGE OF
028600          WS-C010-COMMAREA       TO WS-RL-MENSAJE
028700*
028800     IF C010-COD-MOD-RTN OF WS-C010-COMMAREA = CT-00
028900         MOVE MS-MSN-ACEPTADO     TO WS-RL-RESULTADO
029000         ADD 1                    TO WS-CNT-ACEPTADOS
029100     ELSE
029200         MOVE MS-MSN-RECHAZADO    TO WS-RL-RESULTADO
029300         ADD 1                    TO WS-CNT-RECHAZADOS
029400     END-IF
029500*
029600     WRITE FD-RUNLIST-LINE       FROM WS-RUNLIST-AREA
029700     .
029800*
029900******************************************************************
030000*2100-PROCESA-ALTAS-CTAS-BANCARIAS: LEE BACCREQ Y LLAMA A        *
030100*                                   CM9C0020 POR CADA RENGLON    *
030200******************************************************************
030300 2100-PROCESA-ALTAS-CTAS-BANCARIAS.
030400*
030500     PERFORM 2110-LEE-BACCREQ
030600*
030700     PERFORM 2115-CICLO-ALTAS-CTAS-BANC
030800         UNTIL BACCREQ-AT-EOF
030900     .
031000*
031100******************************************************************
031200*2110-LEE-BACCREQ: LEE UN RENGLON DE LA COLA DE ALTA DE CUENTAS  *
031300*                  BANCARIAS                                      *
031400******************************************************************
031500 2110-LEE-BACCREQ.
031600*
031700     READ BACCREQ
031800         AT END
031900             MOVE 'Y'             TO SW-EOF-BACCREQ
032000     END-READ
032100     .
032200*
032300******************************************************************
032400*2115-CICLO-ALTAS-CTAS-BANC: CUERPO DEL CICLO DE ALTA DE CUENTAS *
032500*                            BANCARIAS - UN RENGLON POR VUELTA   *
032600******************************************************************
032700 2115-CICLO-ALTAS-CTAS-BANC.
032800*
032900     PERFORM 2120-LLAMA-ALTA-CTA-BANCARIA
033000     PERFORM 2110-LEE-BACCREQ
033100     .
033200*
033300******************************************************************
033400*2120-LLAMA-ALTA-CTA-BANCARIA: ARMA EL COMMAREA Y LLAMA A        *
033500*                              CM9C0020                          *
033600******************************************************************
033700 2120-LLAMA-ALTA-CTA-BANCARIA.
033800*
033900     MOVE '1'                  TO C020-COD-OPTION OF
034000                                   WS-C020-COMMAREA
034100     MOVE E020-CURRENCY         TO C020-IN-CURRENCY OF
034200                                   WS-C020-COMMAREA
034300*    @CM00061 - SALDO INICIAL OPCIONAL, DEFAULT 0.00 SI NO VINO
034400     IF E020-OPENBAL-A = 'S'
034500         MOVE E020-OPENBAL      TO C020-IN-OPENBAL OF
034600                                   WS-C020-COMMAREA
034700     ELSE
034800         MOVE ZERO               TO C020-IN-OPENBAL OF
034900                                   WS-C020-COMMAREA
035000     END-IF
035100     MOVE E020-OWNERID          TO C020-IN-OWNERID OF
035200                                   WS-C020-COMMAREA
035300*
035400     CALL CT-CM9C0020         USING WS-C020-COMMAREA
035500*
035600     MOVE 'ALTA CTA BANC'       TO WS-RL-PREFIJO
035700     MOVE E020-OWNERID          TO WS-RL-DETALLE
035800     MOVE C020-TXT-MESSAGE OF
035900          WS-C020-COMMAREA       TO WS-RL-MENSAJE
036000*
036100     IF C020-COD-MOD-RTN OF WS-C020-COMMAREA = CT-00
036200         MOVE MS-MSN-ACEPTADO     TO WS-RL-RESULTADO
036300         ADD 1                    TO WS-CNT-ACEPTADOS
036400     ELSE
036500         MOVE MS-MSN-RECHAZADO    TO WS-RL-RESULTADO
036600         ADD 1                    TO WS-CNT-RECHAZADOS
036700     END-IF
036800*
036900     WRITE FD-RUNLIST-LINE       FROM WS-RUNLIST-AREA
037000     .
037100*
037200******************************************************************
037300*2200-PROCESA-ALTAS-TRANSFERENCIAS: LEE TXNREQ Y LLAMA A         *
037400*                                   CM9C0030 POR CADA RENGLON    *
037500******************************************************************
037600 2200-PROCESA-ALTAS-TRANSFERENCIAS.
037700*
037800     PERFORM 2210-LEE-TXNREQ
037900*
038000     PERFORM 2215-CICLO-ALTAS-TXN
038100         UNTIL TXNREQ-AT-EOF
038200     .
038300*
038400******************************************************************
038500*2210-LEE-TXNREQ: LEE UN RENGLON DE LA COLA DE ALTA DE            *
038600*                 TRANSFERENCIAS                                 *
038700******************************************************************
038800 2210-LEE-TXNREQ.
038900*
039000     READ TXNREQ
039100         AT END
039200             MOVE 'Y'             TO SW-EOF-TXNREQ
039300     END-READ
039400     .
039500*
039600******************************************************************
039700*2215-CICLO-ALTAS-TXN: CUERPO DEL CICLO DE ALTA DE TRANSFERENCIAS*
039800*                      - UN RENGLON POR VUELTA                   *
039900******************************************************************
040000 2215-CICLO-ALTAS-TXN.
040100*
040200     PERFORM 2220-LLAMA-ALTA-TRANSFERENCIA
040300     PERFORM 2210-LEE-TXNREQ
040400     .
040500*
040600******************************************************************
040700*2220-LLAMA-ALTA-TRANSFERENCIA: ARMA EL COMMAREA Y LLAMA A       *
040800*                               CM9C0030                         *
040900******************************************************************
041000 2220-LLAMA-ALTA-TRANSFERENCIA.
041100*
041200     MOVE '1'                  TO C030-COD-OPTION OF
041300                                   WS-C030-COMMAREA
041400     MOVE E030-FROMBACC         TO C030-IN-FROMBACC OF
041500                                   WS-C030-COMMAREA
041600     MOVE E030-TOBACC           TO C030-IN-TOBACC OF
041700                                   WS-C030-COMMAREA
041800     MOVE E030-AMOUNT           TO C030-IN-AMOUNT OF
041900                                   WS-C030-COMMAREA
042000*
042100     CALL CT-CM9C0030         USING WS-C030-COMMAREA
042200*
042300     MOVE 'TRANSFERENCIA'       TO WS-RL-PREFIJO
042400     MOVE E030-FROMBACC         TO WS-RL-DETALLE
042500     MOVE C030-TXT-MESSAGE OF
042600          WS-C030-COMMAREA       TO WS-RL-MENSAJE
042700*
042800     IF C030-COD-MOD-RTN OF WS-C030-COMMAREA = CT-00
042900         MOVE MS-MSN-ACEPTADO     TO WS-RL-RESULTADO
043000         ADD 1                    TO WS-CNT-ACEPTADOS
043100     ELSE
043200         MOVE MS-MSN-RECHAZADO    TO WS-RL-RESULTADO
043300         ADD 1                    TO WS-CNT-RECHAZADOS
043400     END-IF
043500*
043600     WRITE FD-RUNLIST-LINE       FROM WS-RUNLIST-AREA
043700     .
043800*
043900******************************************************************
044000*2300-PROCESA-FUNCARD: LEE FUNCARD Y DESPACHA BAJAS/CONSULTAS QUE*
044100*                      NO VIENEN EN LAS COLAS DE ALTA            *
044200******************************************************************
044300 2300-PROCESA-FUNCARD.
044400*
044500     PERFORM 2310-LEE-FUNCARD
044600*
044700     PERFORM 2315-CICLO-FUNCARD
044800         UNTIL FUNCARD-AT-EOF
044900     .
045000*
045100******************************************************************
045200*2310-LEE-FUNCARD: LEE UNA TARJETA DE CONTROL DE FUNCION         *
045300******************************************************************
045400 2310-LEE-FUNCARD.
045500*
045600     READ FUNCARD
045700         AT END
045800             MOVE 'Y'             TO SW-EOF-FUNCARD
045900     END-READ
046000     .
046100*
046200******************************************************************
046300*2315-CICLO-FUNCARD: CUERPO DEL CICLO DE DESPACHO DE FUNCARD -    *
046400*                    UNA TARJETA POR VUELTA                       *
046500******************************************************************
046600 2315-CICLO-FUNCARD.
046700*
046800     PERFORM 2320-DESPACHA-FUNCARD
046900     PERFORM 2310-LEE-FUNCARD
047000     .
047100*
047200******************************************************************
047300*2320-DESPACHA-FUNCARD: EVALUA FCC-CODIGO Y LLAMA AL MODULO QUE  *
047400*                       CORRESPONDE                              *
047500******************************************************************
047600 2320-DESPACHA-FUNCARD.
047700*
047800     EVALUATE FCC-CODIGO
047900         WHEN 'DA'
048000             MOVE '2'              TO C010-COD-OPTION OF
048100                                       WS-C010-COMMAREA
048200             MOVE FCC-LLAVE         TO C010-IN-ACCT-ID OF
048300                                       WS-C010-COMMAREA
048400             CALL CT-CM9C0010     USING WS-C010-COMMAREA
048500         WHEN 'DB'
048600             MOVE '2'              TO C020-COD-OPTION OF
048700                                       WS-C020-COMMAREA
048800             MOVE FCC-LLAVE         TO C020-IN-BACC-ID OF
048900                                       WS-C020-COMMAREA
049000             CALL CT-CM9C0020     USING WS-C020-COMMAREA
049100         WHEN 'LA'
049200             MOVE '3'              TO C010-COD-OPTION OF
049300                                       WS-C010-COMMAREA
049400             CALL CT-CM9C0010     USING WS-C010-COMMAREA
049500         WHEN 'LB'
049600             MOVE '3'              TO C020-COD-OPTION OF
049700                                       WS-C020-COMMAREA
049800             CALL CT-CM9C0020     USING WS-C020-COMMAREA
049900         WHEN 'LT'
050000             MOVE '3'              TO C030-COD-OPTION OF
050100                                       WS-C030-COMMAREA
050200             CALL CT-CM9C0030     USING WS-C030-COMMAREA
050300         WHEN 'GT'
050400             MOVE '4'              TO C030-COD-OPTION OF
050500                                       WS-C030-COMMAREA
050600             MOVE FCC-LLAVE         TO C030-IN-TXN-ID OF
050700                                       WS-C030-COMMAREA
050800             CALL CT-CM9C0030     USING WS-C030-COMMAREA
050900         WHEN OTHER
051000             CONTINUE
051100     END-EVALUATE
051200*
051300     MOVE 'FUNCARD'              TO WS-RL-PREFIJO
051400     MOVE FCC-CODIGO              TO WS-RL-DETALLE
051500     WRITE FD-RUNLIST-LINE       FROM WS-RUNLIST-AREA
051600     .
051700*
051800******************************************************************
051900*3000-ESCRIBE-RESUMEN: ESCRIBE EL RESUMEN DE ACEPTADOS Y         *
052000*                      RECHAZADOS AL FINAL DEL LISTADO           *
052100******************************************************************
052200 3000-ESCRIBE-RESUMEN.
052300*
052400     MOVE SPACES                TO WS-RUNLIST-AREA
052500     MOVE 'TOTAL ACEPTADOS'     TO WS-RL-CONTADOR-TXT
052600     MOVE WS-CNT-ACEPTADOS      TO WS-RL-CONTADOR-NUM
052700     WRITE FD-RUNLIST-LINE      FROM WS-RUNLIST-AREA
052800*
052900     MOVE SPACES                TO WS-RUNLIST-AREA
053000     MOVE 'TOTAL RECHAZADOS'    TO WS-RL-CONTADOR-TXT
053100     MOVE WS-CNT-RECHAZADOS     TO WS-RL-CONTADOR-NUM
053200     WRITE FD-RUNLIST-LINE      FROM WS-RUNLIST-AREA
053300     .
053400*
053500******************************************************************
053600*9000-FIN-PROCESO: CIERRA ARCHIVOS Y TERMINA LA CORRIDA          *
053700******************************************************************
053800 9000-FIN-PROCESO.
053900*
054000     CLOSE ACCTREQ
054100     CLOSE BACCREQ
054200     CLOSE TXNREQ
054300     CLOSE FUNCARD
054400     CLOSE RUNLIST
054500*
054600     STOP RUN
054700     .
