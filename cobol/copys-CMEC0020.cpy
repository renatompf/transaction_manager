000100******************************************************************
000200* CMEC0020:  COMMAREA CM9C0020 - BANK ACCOUNT MAINTENANCE        *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @CM00012   RHZ     95-04-19 ORIGINAL LINKAGE FOR CM9C0020   *
000900*     @CM00028   JPQ     04-06-21 ADDED C020-OUT-BACC-ID          *
000950*     @CM00052   GGV     11-02-20 ADDED OPTION '5' SO CM9C0010    *
000960*                                 CAN DRIVE A CASCADE SOFT-DELETE *
000970*                                 WHEN AN OWNER ACCT-ID IS DROPPED*
001000******************************************************************
001100*B.MF CMEC0020                  LINKAGE AREA FOR MODULE CM9C0020 *
001200*B/MF                           (BANK ACCOUNT MAINTENANCE)       *
001300*B.IF C020-COD-OPTION           FUNCTION CODE                    *
001400*B/IF                           '1' CREATE BANK ACCOUNT           *
001500*B/IF                           '2' DELETE BANK ACCOUNT (SOFT)    *
001600*B/IF                           '3' LIST BANK ACCOUNTS            *
001650*B/IF                           '5' CASCADE DELETE BY OWNER (USED*
001660*B/IF                            INTERNALLY BY CM9C0010 ONLY)    *
001700*B.IF C020-IN-BACC-ID           BACC-ID (OPTION 2 LOOKUP KEY)    *
001800*B.IF C020-IN-CURRENCY          CURRENCY CODE (OPTION 1)         *
001900*B.IF C020-IN-OPENBAL           OPENING BALANCE (OPTION 1)       *
002000*B.IF C020-IN-OWNERID           OWNING ACCT-ID (OPTION 1)        *
002100*B.OF C020-COD-MOD-RTN          RETURN CODE                      *
002200*B/OF                           '00' OK                           *
002300*B/OF                           '10' MISSING REQUIRED FIELD       *
002400*B/OF                           '12' CURRENCY NOT RECOGNIZED      *
002500*B/OF                           '13' OWNER ACCOUNT NOT ON FILE    *
002600*B/OF                           '20' BACC-ID NOT ON FILE          *
002700*B.OF C020-TXT-MESSAGE          MESSAGE LITERAL                  *
002800*B.OF C020-OUT-BACC-ID          BACC-ID ASSIGNED OR FOUND         *
002900*B.MF C020-FILL1                FILLER                           *
003000******************************************************************
003100 01  CMEC0020.
003200     05  C020-COD-OPTION                  PIC X(01).
003300         88  C020-OPT-CREATE                   VALUE '1'.
003400         88  C020-OPT-DELETE                   VALUE '2'.
003500         88  C020-OPT-LIST                      VALUE '3'.
003550         88  C020-OPT-CASCADE-DEL                VALUE '5'.
003600     05  C020-IN-BACC-ID                   PIC 9(09).
003700     05  C020-IN-CURRENCY                  PIC X(03).
003800     05  C020-IN-OPENBAL                   PIC S9(13)V9(2).
003900     05  C020-IN-OWNERID                   PIC 9(09).
004000     05  C020-COD-MOD-RTN                  PIC X(02).
004100     05  C020-TXT-MESSAGE                  PIC X(40).
004200     05  C020-OUT-BACC-ID                  PIC 9(09).
004300     05  C020-FILL1                        PIC X(10).
