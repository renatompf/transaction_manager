000100******************************************************************
000200* CMNE0010:  CREATE-ACCOUNT-REQUEST INPUT RECORD (CM9C0000/10) *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @CM00008   RHZ     95-04-15 ORIGINAL LAYOUT, LINE SEQUENTIAL*
000900*                                 REQUEST FEED FOR ACCOUNT CREATE *
001000******************************************************************
001100* E010-xxx-A IS 'S' WHEN THE FIELD WAS SENT ON THE INPUT LINE,   *
001200* 'N' WHEN IT WAS LEFT BLANK - THIS IS HOW CM9C0010 TELLS A      *
001300* TRULY-MISSING FIELD FROM AN EMPTY-BUT-PRESENT ONE.             *
001400*                                                                *
001500* E010-FIRSTNM   (R)   FIRST NAME                                *
001600* E010-LASTNM    (R)   LAST NAME                                 *
001700* E010-EMAIL     (R)   EMAIL ADDRESS                             *
001800* E010-DOB       (R)   DATE OF BIRTH, CCYYMMDD                   *
001900* (R)=REQUERIDO=REQUIRED                                         *
002000******************************************************************
002100 01  CMNE0010.
002200     05  E010-FIRSTNM-L                  PIC S9(4) COMP.
002300     05  E010-FIRSTNM-A                  PIC X(01).
002400     05  E010-FIRSTNM                     PIC X(20).
002500     05  E010-LASTNM-L                   PIC S9(4) COMP.
002600     05  E010-LASTNM-A                   PIC X(01).
002700     05  E010-LASTNM                      PIC X(20).
002800     05  E010-EMAIL-L                    PIC S9(4) COMP.
002900     05  E010-EMAIL-A                    PIC X(01).
003000     05  E010-EMAIL                       PIC X(40).
003100     05  E010-DOB-L                      PIC S9(4) COMP.
003200     05  E010-DOB-A                      PIC X(01).
003300     05  E010-DOB                         PIC X(08).
