000100******************************************************************
000200* CMVC0070:  TARJETA DE CONTROL DE FUNCION (CM9C0000)            *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @CM00035   JPQ     04-06-29 LAYOUT ORIGINAL - CADA RENGLON  *
000900*                                 PIDE UNA CONSULTA O BAJA QUE NO*
001000*                                 VIENE EN LOS ARCHIVOS DE ALTA   *
001100******************************************************************
001200* FCC-CODIGO     VALORES VALIDOS:                                *
001300*     'DA'  BAJA DE CUENTA        (FCC-LLAVE = ACCT-ID)          *
001400*     'DB'  BAJA DE CTA BANCARIA  (FCC-LLAVE = BACC-ID)          *
001500*     'LA'  LISTADO DE CUENTAS              (FCC-LLAVE NO USADA)*
001600*     'LB'  LISTADO DE CTAS BANCARIAS        (FCC-LLAVE NO USADA)*
001700*     'LT'  LISTADO DE TRANSFERENCIAS        (FCC-LLAVE NO USADA)*
001800*     'GT'  CONSULTA DE UNA TRANSFERENCIA (FCC-LLAVE = TXN-ID)   *
001900******************************************************************
002000 01  CMVC0070.
002100     05  FCC-CODIGO                     PIC X(02).
002200     05  FCC-LLAVE                      PIC 9(09).
002300     05  FCC-FREE1                      PIC X(09).
