000100******************************************************************
000200* CM9C0020: MANTENIMIENTO DE CUENTAS BANCARIAS (BANK-ACCOUNT)    *
000300******************************************************************
000400*                  IDENTIFICATION DIVISION                       *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID.    CM9C0020.
000900*
001000 AUTHOR.        R HERNANDEZ Z.
001100*
001200 INSTALLATION.  DIVISION CAMBIOS Y DIVISAS.
001300*
001400 DATE-WRITTEN.  1995-03-28.
001500*
001600 DATE-COMPILED.
001700*
001800 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
001900*
002000******************************************************************
002100*                     MODIFICATIONS LOG                          *
002200******************************************************************
002300*     CODE       AUTHOR  DATE     DESCRIPTION                    *
002400*     ---------- ------- -------- ------------------------------ *
002500*     @CM00019   RHZ     95-03-28 PROGRAMA ORIGINAL - ALTA, BAJA  *
002600*                                 LOGICA Y LISTADO DE CUENTAS     *
002700*                                 BANCARIAS                       *
002800*     @CM00020   RHZ     95-04-05 VALIDA CODIGO DE DIVISA CONTRA  *
002900*                                 LA TABLA DE 18 DIVISAS          *
003000*     @CM00032   JPQ     04-06-24 VALIDA DUENO LLAMANDO A         *
003100*                                 CM9C0010 EN LUGAR DE ACCEDER   *
003200*                                 DIRECTAMENTE A ACCTMAST         *
003300*     @CM00041   LTV     99-12-08 AJUSTE Y2K - SIN CAMBIOS, SE    *
003400*                                 DOCUMENTA REVISION              *
003500*     @CM00051   GGV     11-02-20 AGREGA BAJA EN CASCADA DE LAS   *
003600*                                 CUENTAS BANCARIAS AL BORRAR UN  *
003700*                                 ACCT-ID (VER PARRAFO 4000)      *
003800*     @CM00058   RVM     11-03-15 BACCMAST Y SEQCTL NO SE CREABAN*
003900*                                 EN LA PRIMERA CORRIDA - SE AGREGA*
004000*                                 EL PARRAFO 1000 PARA CREARLOS   *
004100*                                 VACIOS SI NO EXISTEN EN DISCO Y *
004200*                                 SE CAMBIA OPEN EXTEND POR OPEN  *
004300*                                 I-O AL ESCRIBIR EN BACCMAST     *
004400*                                 (ARCHIVO RELATIVO, NO SECUENCIAL)*
004500*     @CM00059   RVM     11-03-16 VALIDA QUE EL SALDO INICIAL NO *
004600*                                 SEA NEGATIVO (VER PARRAFO 2100) *
004700*     @CM00064   RVM     11-03-18 2000/2100 SE REESCRIBEN SIN     *
004800*                                 GO TO, COMO PERFORM...THRU      *
004900*                                 IGUAL QUE LOS PROGRAMAS VIEJOS  *
005000*                                 DE LA DIVISION                  *
005100******************************************************************
005200*                     ENVIRONMENT DIVISION                       *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700*
005800 SOURCE-COMPUTER. IBM-4381.
005900*
006000 OBJECT-COMPUTER. IBM-4381.
006100*
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*
006800     SELECT BACCMAST      ASSIGN TO BACCMAST
006900                           ORGANIZATION IS RELATIVE
007000                           ACCESS MODE IS RANDOM
007100                           RELATIVE KEY IS WS-BACCMAST-KEY
007200                           FILE STATUS IS WS-BACCMAST-STATUS.
007300*
007400     SELECT SEQCTL        ASSIGN TO SEQCTL
007500                           ORGANIZATION IS SEQUENTIAL
007600                           FILE STATUS IS WS-SEQCTL-STATUS.
007700*
007800     SELECT RUNLIST       ASSIGN TO RUNLIST
007900                           ORGANIZATION IS SEQUENTIAL.
008000*
008100******************************************************************
008200*                       DATA DIVISION                            *
008300******************************************************************
008400 DATA DIVISION.
008500*
008600******************************************************************
008700*                       FILE SECTION                             *
008800******************************************************************
008900 FILE SECTION.
009000*
009100 FD  BACCMAST
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400 01  FD-BACCMAST-REC.
009500     COPY CMVC0020.
009600*
009700 FD  SEQCTL
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD.
010000 01  FD-SEQCTL-REC.
010100     COPY CMVC0060.
010200*
010300 FD  RUNLIST
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD.
010600 01  FD-RUNLIST-LINE               PIC X(80).
010700*
010800******************************************************************
010900*                  WORKING-STORAGE SECTION                       *
011000******************************************************************
011100 WORKING-STORAGE SECTION.
011200*---------------------    C O P Y S    --------------------------*
011300*
011400     COPY CMVC0050.
011500*
011600*-------------------  C O N S T A N T E S  -----------------------*
011700 01  CT-CONSTANTES.
011800     05  CT-00                        PIC X(02) VALUE '00'.
011900     05  CT-10                        PIC X(02) VALUE '10'.
012000     05  CT-12                        PIC X(02) VALUE '12'.
012100     05  CT-13                        PIC X(02) VALUE '13'.
012200     05  CT-18                        PIC X(02) VALUE '18'.
012300     05  CT-20                        PIC X(02) VALUE '20'.
012400     05  CT-CM9C0010                  PIC X(08) VALUE 'CM9C0010'.
012500*
012600*-----------------  M E N S A J E S   E R R O R   ----------------*
012700 01  MS-MENSAJES.
012800     05  MS-MSN-1                     PIC X(40) VALUE
012900         'FALTA UN CAMPO REQUERIDO PARA ALTA'.
013000     05  MS-MSN-2                     PIC X(40) VALUE
013100         'CODIGO DE DIVISA NO RECONOCIDO'.
013200     05  MS-MSN-3                     PIC X(40) VALUE
013300         'CUENTA DUENO NO EXISTE O ESTA DADA DE BAJA'.
013400     05  MS-MSN-4                     PIC X(40) VALUE
013500         'CUENTA BANCARIA DADA DE ALTA'.
013600     05  MS-MSN-5                     PIC X(40) VALUE
013700         'BACC-ID NO EXISTE EN ARCHIVO'.
013800     05  MS-MSN-6                     PIC X(40) VALUE
013900         'CUENTA BANCARIA DADA DE BAJA'.
014000     05  MS-MSN-7                     PIC X(40) VALUE
014100         'SALDO INICIAL NO PUEDE SER NEGATIVO'.
014200*
014300*---------------------  V A R I A B L E S -----------------------*
014400 01  WS-BACCMAST-KEY                  PIC 9(09) COMP.
014500 01  WS-BACCMAST-STATUS                PIC X(02).
014600     88  WS-BACCMAST-OK                     VALUE '00'.
014700*
014800 01  WS-SEQCTL-STATUS                  PIC X(02).
014900     88  WS-SEQCTL-OK                       VALUE '00'.
015000*
015100 01  WS-SUBSCRIPTS.
015200     05  WS-SLOT-IDX                  PIC 9(09) COMP.
015300     05  WS-LIST-CNT                  PIC 9(05) COMP.
015400*
015500 01  WS-LINKAGE-AREAS.
015600     05  WS-C010-COMMAREA.
015700         COPY CMEC0010.
015800*
015900*-------------  AREAS REDEFINIDAS PARA REPORTEO  -----------------*
016000 01  WS-RUNLIST-AREA.
016100     05  WS-RL-BACC-ID                PIC 9(09).
016200     05  WS-RL-FILLER1                PIC X(01).
016300     05  WS-RL-CURRENCY               PIC X(03).
016400     05  WS-RL-FILLER2                PIC X(01).
016500     05  WS-RL-BALANCE                PIC S9(13)V9(2).
016600     05  WS-RL-FILLER3                PIC X(42).
016700*
016800 01  WS-RUNLIST-KEY-VIEW REDEFINES WS-RUNLIST-AREA.
016900     05  WS-RL-KEY-PART               PIC X(13).
017000     05  WS-RL-REST-PART              PIC X(67).
017100*
017200 01  WS-RUNLIST-BAL-VIEW REDEFINES WS-RUNLIST-AREA.
017300     05  WS-RL-BAL-FILLER              PIC X(14).
017400     05  WS-RL-BAL-NUMERIC             PIC S9(13)V9(2).
017500     05  WS-RL-BAL-REST                PIC X(50).
017600*
017700 01  WS-RUNLIST-HALVES REDEFINES WS-RUNLIST-AREA.
017800     05  WS-RL-LEFT-HALF               PIC X(40).
017900     05  WS-RL-RIGHT-HALF              PIC X(40).
018000*
018100******************************************************************
018200*LINKAGE SECTION                                                 *
018300******************************************************************
018400 LINKAGE SECTION.
018500*
018600 01  DFHCOMMAREA.
018700     COPY CMEC0020.
018800*
018900******************************************************************
019000*                       PROCEDURE DIVISION                       *
019100******************************************************************
019200 PROCEDURE DIVISION.
019300*
019400     PERFORM 1000-INICIALIZA-ARCHIVOS
019500*
019600     EVALUATE TRUE
019700         WHEN C020-OPT-CREATE
019800             PERFORM 2000-PROCESO-ALTA
019900         WHEN C020-OPT-DELETE
020000             PERFORM 2200-PROCESO-BAJA
020100         WHEN C020-OPT-LIST
020200             PERFORM 2300-PROCESO-LISTADO
020300         WHEN C020-OPT-CASCADE-DEL
020400             PERFORM 4000-BAJA-CASCADA-POR-DUENO
020500         WHEN OTHER
020600             MOVE CT-10           TO C020-COD-MOD-RTN
020700     END-EVALUATE
020800*
020900     PERFORM 4900-FIN-PROCESO
021000     .
021100*
021200******************************************************************
021300*1000-INICIALIZA-ARCHIVOS: CREA SEQCTL Y BACCMAST VACIOS SI        *
021400*                          ES LA PRIMERA VEZ QUE SE CORRE ESTE    *
021500*                          MODULO EN EL AMBIENTE (@CM00058)       *
021600******************************************************************
021700 1000-INICIALIZA-ARCHIVOS.
021800*
021900     OPEN INPUT SEQCTL
022000     IF WS-SEQCTL-OK
022100         CLOSE SEQCTL
022200     ELSE
022300         OPEN OUTPUT SEQCTL
022400         MOVE 0                TO CTL-LAST-ACCT-ID
022500                                   CTL-LAST-BACC-ID
022600                                   CTL-LAST-TXN-ID
022700         MOVE SPACES            TO CTL-FREE1
022800         WRITE FD-SEQCTL-REC
022900         CLOSE SEQCTL
023000     END-IF
023100*
023200     OPEN INPUT BACCMAST
023300     IF WS-BACCMAST-OK
023400         CLOSE BACCMAST
023500     ELSE
023600         OPEN OUTPUT BACCMAST
023700         CLOSE BACCMAST
023800     END-IF
023900     .
024000*
024100******************************************************************
024200*2000-PROCESO-ALTA: VALIDA Y DA DE ALTA UNA CUENTA BANCARIA NUEVA*
024300******************************************************************
024400 2000-PROCESO-ALTA.
024500*
024600     MOVE CT-00                TO C020-COD-MOD-RTN
024700     MOVE SPACES                 TO C020-TXT-MESSAGE
024800*
024900*    @CM00064 - CADENA DE VALIDACION REESCRITA SIN GO TO, AL
025000*    ESTILO DE PERFORM...THRU DE LOS PROGRAMAS MAS VIEJOS
025100     PERFORM 2100-VALIDA-CAMPOS-ALTA
025200        THRU 2100-EXIT
025300*
025400     IF C020-COD-MOD-RTN = CT-00
025500         PERFORM 2110-VALIDA-DIVISA
025600*
025700         IF C020-COD-MOD-RTN = CT-00
025800             PERFORM 2120-VALIDA-DUENO
025900*
026000             IF C020-COD-MOD-RTN = CT-00
026100                 PERFORM 2130-ASIGNA-Y-ESCRIBE
026200             END-IF
026300         END-IF
026400     END-IF
026500     .
026600*
026700******************************************************************
026800*2100-VALIDA-CAMPOS-ALTA: DIVISA Y DUENO SON REQUERIDOS, Y EL     *
026900*                        SALDO INICIAL NO PUEDE SER NEGATIVO     *
027000*                        (@CM00059, REESCRITO SIN GO TO @CM00064)*
027100 2100-VALIDA-CAMPOS-ALTA.
027200*
027300     IF C020-IN-CURRENCY = SPACES OR LOW-VALUES
027400        OR C020-IN-OWNERID = ZEROES
027500         MOVE CT-10             TO C020-COD-MOD-RTN
027600         MOVE MS-MSN-1           TO C020-TXT-MESSAGE
027700     ELSE
027800         IF C020-IN-OPENBAL NOT >= ZERO
027900             MOVE CT-18             TO C020-COD-MOD-RTN
028000             MOVE MS-MSN-7           TO C020-TXT-MESSAGE
028100         END-IF
028200     END-IF
028300     .
028400 2100-EXIT.
028500     EXIT.
028600*
028700******************************************************************
028800*2110-VALIDA-DIVISA: BUSQUEDA SERIAL EN LA TABLA DE DIVISAS      *
028900*                    (LA TABLA NO ESTA EN ORDEN ALFABETICO)      *
029000******************************************************************
029100 2110-VALIDA-DIVISA.
029200*
029300     MOVE CT-12                TO C020-COD-MOD-RTN
029400     MOVE MS-MSN-2               TO C020-TXT-MESSAGE
029500*
029600     SET WCC-IDX                TO 1
029700*
029800     SEARCH WS-CCY-ENTRY
029900         AT END
030000             CONTINUE
030100         WHEN CCY-CODE (WCC-IDX) = C020-IN-CURRENCY
030200             MOVE CT-00           TO C020-COD-MOD-RTN
030300             MOVE SPACES           TO C020-TXT-MESSAGE
030400     END-SEARCH
030500     .
030600*
030700******************************************************************
030800*2120-VALIDA-DUENO: LLAMA A CM9C0010 OPCION 4 PARA CONFIRMAR QUE *
030900*                   EL ACCT-ID DUENO EXISTE Y ESTA VIVO          *
031000******************************************************************
031100 2120-VALIDA-DUENO.
031200*
031300     MOVE '4'                  TO C010-COD-OPTION OF
031400                                   WS-C010-COMMAREA
031500     MOVE C020-IN-OWNERID       TO C010-IN-ACCT-ID OF
031600                                   WS-C010-COMMAREA
031700*
031800     CALL CT-CM9C0010         USING WS-C010-COMMAREA
031900*
032000     IF C010-COD-MOD-RTN OF WS-C010-COMMAREA NOT = CT-00
032100         MOVE CT-13              TO C020-COD-MOD-RTN
032200         MOVE MS-MSN-3            TO C020-TXT-MESSAGE
032300     END-IF
032400     .
032500*
032600******************************************************************
032700*2130-ASIGNA-Y-ESCRIBE: TOMA EL SIGUIENTE BACC-ID DE CMVC0060 Y  *
032800*                       ESCRIBE EL RENGLON EN BACCMAST           *
032900******************************************************************
033000 2130-ASIGNA-Y-ESCRIBE.
033100*
033200     OPEN I-O SEQCTL
033300     READ SEQCTL
033400*
033500     ADD 1                     TO CTL-LAST-BACC-ID
033600     MOVE CTL-LAST-BACC-ID      TO BACC-ID
033700                                   WS-BACCMAST-KEY
033800                                   C020-OUT-BACC-ID
033900*
034000     REWRITE FD-SEQCTL-REC
034100     CLOSE SEQCTL
034200*
034300     MOVE C020-IN-CURRENCY      TO BACC-CURRENCY
034400     MOVE C020-IN-OWNERID       TO BACC-OWNER-ID
034500     MOVE C020-IN-OPENBAL       TO BACC-BALANCE
034600     MOVE 'N'                  TO BACC-DELETED
034700     MOVE SPACES                TO BACC-FREE1
034800*
034900     OPEN I-O BACCMAST
035000     WRITE FD-BACCMAST-REC
035100     CLOSE BACCMAST
035200*
035300     MOVE MS-MSN-4               TO C020-TXT-MESSAGE
035400     .
035500*
035600******************************************************************
035700*2200-PROCESO-BAJA: BAJA LOGICA DE UNA CUENTA BANCARIA EXISTENTE *
035800******************************************************************
035900 2200-PROCESO-BAJA.
036000*
036100     MOVE CT-00                TO C020-COD-MOD-RTN
036200     MOVE SPACES                 TO C020-TXT-MESSAGE
036300     MOVE C020-IN-BACC-ID        TO WS-BACCMAST-KEY
036400*
036500     OPEN I-O BACCMAST
036600*
036700     READ BACCMAST
036800         INVALID KEY
036900             MOVE CT-20           TO C020-COD-MOD-RTN
037000             MOVE MS-MSN-5         TO C020-TXT-MESSAGE
037100     END-READ
037200*
037300     IF C020-COD-MOD-RTN = CT-00
037400         MOVE 'Y'                 TO BACC-DELETED
037500         REWRITE FD-BACCMAST-REC
037600         MOVE MS-MSN-6             TO C020-TXT-MESSAGE
037700     END-IF
037800*
037900     CLOSE BACCMAST
038000     .
038100*
038200******************************************************************
038300*2300-PROCESO-LISTADO: RECORRE BACCMAST Y ESCRIBE UN RENGLON    *
038400*                      POR CADA CUENTA BANCARIA VIVA             *
038500******************************************************************
038600 2300-PROCESO-LISTADO.
038700*
038800     MOVE CT-00                TO C020-COD-MOD-RTN
038900     MOVE 0                    TO WS-LIST-CNT
039000     MOVE 1                    TO WS-SLOT-IDX
039100*
039200     OPEN INPUT SEQCTL
039300     READ SEQCTL
039400     CLOSE SEQCTL
039500     OPEN INPUT BACCMAST
039600     OPEN EXTEND RUNLIST
039700*
039800     PERFORM 2305-CICLO-LISTADO
039900         UNTIL WS-SLOT-IDX > CTL-LAST-BACC-ID
040000*
040100     CLOSE BACCMAST
040200     CLOSE RUNLIST
040300*
040400     MOVE WS-LIST-CNT            TO C020-OUT-BACC-ID
040500     .
040600*
040700******************************************************************
040800*2305-CICLO-LISTADO: CUERPO DEL CICLO DE LISTADO - UN RENGLON     *
040900*                    POR VUELTA                                   *
041000******************************************************************
041100 2305-CICLO-LISTADO.
041200*
041300     MOVE WS-SLOT-IDX        TO WS-BACCMAST-KEY
041400     READ BACCMAST
041500         INVALID KEY
041600             CONTINUE
041700         NOT INVALID KEY
041800             IF BACC-NOT-DELETED
041900                 PERFORM 2310-ESCRIBE-RENGLON
042000             END-IF
042100     END-READ
042200     ADD 1                   TO WS-SLOT-IDX
042300     .
042400*
042500******************************************************************
042600*2310-ESCRIBE-RENGLON: FORMATEA UN RENGLON DE LISTADO            *
042700******************************************************************
042800 2310-ESCRIBE-RENGLON.
042900*
043000     MOVE SPACES                TO WS-RUNLIST-AREA
043100     MOVE BACC-ID                TO WS-RL-BACC-ID
043200     MOVE BACC-CURRENCY          TO WS-RL-CURRENCY
043300     MOVE BACC-BALANCE           TO WS-RL-BALANCE
043400     WRITE FD-RUNLIST-LINE       FROM WS-RUNLIST-AREA
043500     ADD 1                       TO WS-LIST-CNT
043600     .
043700*
043800******************************************************************
043900*4000-BAJA-CASCADA-POR-DUENO: ENTRADA DESDE CM9C0010 CUANDO UN   *
044000*                             ACCT-ID ES BORRADO - DA DE BAJA    *
044100*                             TODAS LAS CUENTAS BANCARIAS DE ESE*
044200*                             DUENO                              *
044300******************************************************************
044400 4000-BAJA-CASCADA-POR-DUENO.
044500*
044600     MOVE 1                    TO WS-SLOT-IDX
044700*
044800     OPEN INPUT SEQCTL
044900     READ SEQCTL
045000     CLOSE SEQCTL
045100     OPEN I-O BACCMAST
045200*
045300     PERFORM 4050-CICLO-CASCADA
045400         UNTIL WS-SLOT-IDX > CTL-LAST-BACC-ID
045500*
045600     CLOSE BACCMAST
045700*
045800     MOVE CT-00                 TO C020-COD-MOD-RTN
045900     .
046000*
046100******************************************************************
046200*4050-CICLO-CASCADA: CUERPO DEL CICLO DE BAJA EN CASCADA - UN     *
046300*                    RENGLON POR VUELTA                          *
046400******************************************************************
046500 4050-CICLO-CASCADA.
046600*
046700     MOVE WS-SLOT-IDX        TO WS-BACCMAST-KEY
046800     READ BACCMAST
046900         INVALID KEY
047000             CONTINUE
047100         NOT INVALID KEY
047200             IF BACC-NOT-DELETED
047300                AND BACC-OWNER-ID = C020-IN-OWNERID
047400                 MOVE 'Y'     TO BACC-DELETED
047500                 REWRITE FD-BACCMAST-REC
047600             END-IF
047700     END-READ
047800     ADD 1                   TO WS-SLOT-IDX
047900     .
048000*
048100******************************************************************
048200*4900-FIN-PROCESO: RETORNO AL MODULO LLAMADOR                    *
048300******************************************************************
048400 4900-FIN-PROCESO.
048500*
048600     GOBACK
048700     .
