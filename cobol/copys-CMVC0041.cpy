000100******************************************************************
000200* CMVC0041:  EXCHANGE-RATE IN-MEMORY SEARCH ALL TABLE (CM9C0040)*
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @CM00005   RHZ     95-04-09 TABLE LOADED ONCE FROM RATEFILE *
000900*                                 AT FIRST CALL, SEARCHED BY      *
001000*                                 SEARCH ALL ON (BASE,QUOTE)      *
001100******************************************************************
001200* NOTE - MAXIMUM 500 CURRENCY PAIRS IN ANY SINGLE DAILY RATE     *
001300* FILE; THIS IS WELL ABOVE THE 18 X 17 = 306 PAIRS POSSIBLE      *
001400* ACROSS THE CURRENCY-CODE TABLE (CMVC0050).                     *
001500******************************************************************
001600 01  WS-CMVC0041-TABLE.
001700     05  WS-RATE-ENTRY-CNT               PIC 9(5)  COMP.
001800     05  WS-RATE-ENTRY          OCCURS 500 TIMES
001900                                 ASCENDING KEY IS WRT-KEY
002000                                 INDEXED BY WRT-IDX.
002100         10  WRT-KEY.
002200             15  WRT-BASE-CCY             PIC X(3).
002300             15  WRT-QUOTE-CCY            PIC X(3).
002400         10  WRT-VALUE                    PIC S9(7)V9(6)
002500                                           USAGE COMP-3.
