000100******************************************************************
000200* CMEC0030:  COMMAREA CM9C0030 - TRANSACTION POSTING             *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @CM00013   RHZ     95-04-20 ORIGINAL LINKAGE FOR CM9C0030   *
000900*     @CM00029   JPQ     04-06-21 ADDED C030-OUT-EXCH-RATE AND    *
001000*                                 C030-OUT-CONVERTED FOR LIST/GET *
001100******************************************************************
001200*B.MF CMEC0030                  LINKAGE AREA FOR MODULE CM9C0030 *
001300*B/MF                           (TRANSACTION POSTING)            *
001400*B.IF C030-COD-OPTION           FUNCTION CODE                    *
001500*B/IF                           '1' POST TRANSACTION              *
001600*B/IF                           '3' LIST TRANSACTIONS             *
001700*B/IF                           '4' GET ONE TRANSACTION           *
001800*B.IF C030-IN-TXN-ID            TXN-ID (OPTION 4 LOOKUP KEY)     *
001900*B.IF C030-IN-FROMBACC          SOURCE BANK-ACCOUNT ID (OPT 1)   *
002000*B.IF C030-IN-TOBACC            DEST BANK-ACCOUNT ID (OPT 1)     *
002100*B.IF C030-IN-AMOUNT            AMOUNT, SOURCE CURRENCY (OPT 1)  *
002200*B.OF C030-COD-MOD-RTN          RETURN CODE                      *
002300*B/OF                           '00' OK                           *
002400*B/OF                           '10' MISSING REQUIRED FIELD       *
002500*B/OF                           '14' SOURCE AND DEST ARE THE SAME*
002600*B/OF                           '15' SOURCE OR DEST NOT ON FILE   *
002700*B/OF                           '16' INSUFFICIENT FUNDS           *
002800*B/OF                           '17' NO EXCHANGE RATE AVAILABLE   *
002900*B/OF                           '20' TXN-ID NOT ON FILE           *
003000*B.OF C030-TXT-MESSAGE          MESSAGE LITERAL                  *
003100*B.OF C030-OUT-TXN-ID           TXN-ID ASSIGNED OR FOUND          *
003200*B.OF C030-OUT-EXCH-RATE        EXCHANGE RATE APPLIED             *
003300*B.OF C030-OUT-CONVERTED        CONVERTED AMOUNT, DEST CURRENCY  *
003400*B.MF C030-FILL1                FILLER                           *
003500******************************************************************
003600 01  CMEC0030.
003700     05  C030-COD-OPTION                  PIC X(01).
003800         88  C030-OPT-POST                     VALUE '1'.
003900         88  C030-OPT-LIST                      VALUE '3'.
004000         88  C030-OPT-GET                       VALUE '4'.
004100     05  C030-IN-TXN-ID                    PIC 9(09).
004200     05  C030-IN-FROMBACC                  PIC 9(09).
004300     05  C030-IN-TOBACC                    PIC 9(09).
004400     05  C030-IN-AMOUNT                    PIC S9(13)V9(2).
004500     05  C030-COD-MOD-RTN                  PIC X(02).
004600     05  C030-TXT-MESSAGE                  PIC X(40).
004700     05  C030-OUT-TXN-ID                   PIC 9(09).
004800     05  C030-OUT-EXCH-RATE                PIC S9(7)V9(6).
004900     05  C030-OUT-CONVERTED                PIC S9(13)V9(2).
005000     05  C030-FILL1                        PIC X(10).
