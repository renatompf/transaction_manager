000100******************************************************************
000200* CM9C0030: REGISTRO DE TRANSFERENCIAS ENTRE CUENTAS BANCARIAS   *
000300******************************************************************
000400*                  IDENTIFICATION DIVISION                       *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID.    CM9C0030.
000900*
001000 AUTHOR.        R HERNANDEZ Z.
001100*
001200 INSTALLATION.  DIVISION CAMBIOS Y DIVISAS.
001300*
001400 DATE-WRITTEN.  1995-04-10.
001500*
001600 DATE-COMPILED.
001700*
001800 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
001900*
002000******************************************************************
002100*                     MODIFICATIONS LOG                          *
002200******************************************************************
002300*     CODE       AUTHOR  DATE     DESCRIPTION                    *
002400*     ---------- ------- -------- ------------------------------ *
002500*     @CM00021   RHZ     95-04-10 PROGRAMA ORIGINAL - ALTA DE    *
002600*                                 TRANSFERENCIAS ENTRE CUENTAS    *
002700*     @CM00033   JPQ     04-06-25 VALIDA FONDOS SUFICIENTES ANTES*
002800*                                 DE MOVER SALDOS                 *
002900*     @CM00034   JPQ     04-06-28 LLAMA A CM9C0040 PARA OBTENER   *
003000*                                 LA TASA EN LUGAR DE LEER        *
003100*                                 RATEFILE DIRECTAMENTE           *
003200*     @CM00042   LTV     99-12-10 AJUSTE Y2K - TXN-TIMESTAMP      *
003300*                                 AMPLIADO A CCYYMMDDHHMMSS       *
003400*     @CM00053   GGV     11-02-22 AGREGA OPCIONES DE CONSULTA    *
003500*                                 (LISTADO Y CONSULTA INDIVIDUAL) *
003600*     @CM00060   RVM     11-03-15 BACCMAST, TXNLOG Y SEQCTL NO SE*
003700*                                 CREABAN EN LA PRIMERA CORRIDA -*
003800*                                 SE AGREGA EL PARRAFO 1000 PARA *
003900*                                 CREARLOS VACIOS SI NO EXISTEN  *
004000*                                 EN DISCO                       *
004100*     @CM00063   RVM     11-03-18 2100/2110/2130 SE REESCRIBEN   *
004200*                                 SIN GO TO, COMO PERFORM...THRU  *
004300*                                 IGUAL QUE LOS PROGRAMAS VIEJOS  *
004400*                                 DE LA DIVISION                  *
004500*     @CM00068   RVM     11-03-21 2410 RECALCULA EL MONTO        *
004600*                                 CONVERTIDO (NO EL ORIGEN) Y     *
004700*                                 AGREGA 2420 PARA DEJAR EL       *
004800*                                 RENGLON ENCONTRADO EN RUNLIST   *
004900******************************************************************
005000*                     ENVIRONMENT DIVISION                       *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300*
005400 CONFIGURATION SECTION.
005500*
005600 SOURCE-COMPUTER. IBM-4381.
005700*
005800 OBJECT-COMPUTER. IBM-4381.
005900*
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*
006600     SELECT BACCMAST      ASSIGN TO BACCMAST
006700                           ORGANIZATION IS RELATIVE
006800                           ACCESS MODE IS RANDOM
006900                           RELATIVE KEY IS WS-BACCMAST-KEY
007000                           FILE STATUS IS WS-BACCMAST-STATUS.
007100*
007200     SELECT TXNLOG        ASSIGN TO TXNLOG
007300                           ORGANIZATION IS SEQUENTIAL
007400                           FILE STATUS IS WS-TXNLOG-STATUS.
007500*
007600     SELECT SEQCTL        ASSIGN TO SEQCTL
007700                           ORGANIZATION IS SEQUENTIAL
007800                           FILE STATUS IS WS-SEQCTL-STATUS.
007900*
008000     SELECT RUNLIST       ASSIGN TO RUNLIST
008100                           ORGANIZATION IS SEQUENTIAL.
008200*
008300******************************************************************
008400*                       DATA DIVISION                            *
008500******************************************************************
008600 DATA DIVISION.
008700*
008800******************************************************************
008900*                       FILE SECTION                             *
009000******************************************************************
009100 FILE SECTION.
009200*
009300 FD  BACCMAST
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD.
009600 01  FD-BACCMAST-REC.
009700     COPY CMVC0020.
009800*
009900 FD  TXNLOG
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD.
010200 01  FD-TXNLOG-REC.
010300     COPY CMVC0030.
010400*
010500 FD  SEQCTL
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD.
010800 01  FD-SEQCTL-REC.
010900     COPY CMVC0060.
011000*
011100 FD  RUNLIST
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD.
011400 01  FD-RUNLIST-LINE               PIC X(80).
011500*
011600******************************************************************
011700*                  WORKING-STORAGE SECTION                       *
011800******************************************************************
011900 WORKING-STORAGE SECTION.
012000*-------------------  C O N S T A N T E S  -----------------------*
012100 01  CT-CONSTANTES.
012200     05  CT-00                        PIC X(02) VALUE '00'.
012300     05  CT-10                        PIC X(02) VALUE '10'.
012400     05  CT-14                        PIC X(02) VALUE '14'.
012500     05  CT-15                        PIC X(02) VALUE '15'.
012600     05  CT-16                        PIC X(02) VALUE '16'.
012700     05  CT-17                        PIC X(02) VALUE '17'.
012800     05  CT-20                        PIC X(02) VALUE '20'.
012900     05  CT-CM9C0040                  PIC X(08) VALUE 'CM9C0040'.
013000*
013100*-----------------  M E N S A J E S   E R R O R   ----------------*
013200 01  MS-MENSAJES.
013300     05  MS-MSN-1                     PIC X(40) VALUE
013400         'FALTA UN CAMPO REQUERIDO PARA LA TRANSFE'.
013500     05  MS-MSN-2                     PIC X(40) VALUE
013600         'CUENTA ORIGEN Y DESTINO SON LA MISMA'.
013700     05  MS-MSN-3                     PIC X(40) VALUE
013800         'CUENTA ORIGEN O DESTINO NO EXISTE'.
013900     05  MS-MSN-4                     PIC X(40) VALUE
014000         'FONDOS INSUFICIENTES EN CUENTA ORIGEN'.
014100     05  MS-MSN-5                     PIC X(40) VALUE
014200         'TASA DE CAMBIO NO DISPONIBLE'.
014300     05  MS-MSN-6                     PIC X(40) VALUE
014400         'TRANSFERENCIA REGISTRADA SATISFACTORIAM'.
014500     05  MS-MSN-7                     PIC X(40) VALUE
014600         'TXN-ID NO EXISTE EN BITACORA'.
014700*
014800*---------------------  V A R I A B L E S -----------------------*
014900 01  WS-BACCMAST-KEY                  PIC 9(09) COMP.
015000 01  WS-BACCMAST-STATUS                PIC X(02).
015100     88  WS-BACCMAST-OK                     VALUE '00'.
015200*
015300 01  WS-TXNLOG-STATUS                  PIC X(02).
015400     88  WS-TXNLOG-OK                       VALUE '00'.
015500     88  WS-TXNLOG-EOF                      VALUE '10'.
015600*
015700 01  WS-SEQCTL-STATUS                  PIC X(02).
015800     88  WS-SEQCTL-OK                       VALUE '00'.
015900*
016000 01  WS-SUBSCRIPTS.
016100     05  WS-SLOT-IDX                  PIC 9(09) COMP.
016200     05  WS-LIST-CNT                  PIC 9(05) COMP.
016300*
016400 01  WS-SWITCHES.
016500     05  SW-EOF-TXNLOG                 PIC X(01) VALUE 'N'.
016600         88  TXNLOG-AT-EOF                   VALUE 'Y'.
016700     05  SW-TXN-FOUND                  PIC X(01) VALUE 'N'.
016800         88  TXN-WAS-FOUND                    VALUE 'Y'.
016900*
017000*-------------  AREAS DE TRABAJO PARA LA TRANSFERENCIA  -----------*
017100 01  WS-TRANSFER-WORK.
017200     05  WS-FROM-BACC-REC.
017300         10  WS-FROM-BACC-ID          PIC 9(9).
017400         10  WS-FROM-OWNER-ID         PIC 9(9).
017500         10  WS-FROM-CURRENCY         PIC X(3).
017600         10  WS-FROM-BALANCE          PIC S9(13)V9(2).
017700         10  WS-FROM-DELETED          PIC X(1).
017800     05  WS-TO-BACC-REC.
017900         10  WS-TO-BACC-ID            PIC 9(9).
018000         10  WS-TO-OWNER-ID           PIC 9(9).
018100         10  WS-TO-CURRENCY           PIC X(3).
018200         10  WS-TO-BALANCE            PIC S9(13)V9(2).
018300         10  WS-TO-DELETED            PIC X(1).
018400*
018500 01  WS-EXCH-RATE                     PIC S9(7)V9(6).
018600 01  WS-CONVERTED-AMT                 PIC S9(13)V9(2).
018700*
018800 01  WS-LINKAGE-AREAS.
018900     05  WS-C040-COMMAREA.
019000         COPY CMEC0040.
019100*
019200 01  WS-CURRENT-DATE-TIME.
019300     05  WS-CDT-DATE.
019400         10  WS-CDT-YY               PIC 9(02).
019500         10  WS-CDT-MM               PIC 9(02).
019600         10  WS-CDT-DD               PIC 9(02).
019700     05  WS-CDT-TIME.
019800         10  WS-CDT-HH               PIC 9(02).
019900         10  WS-CDT-MN               PIC 9(02).
020000         10  WS-CDT-SS               PIC 9(02).
020100         10  WS-CDT-HS               PIC 9(02).
020200*
020300 01  WS-TIMESTAMP-BUILD.
020400     05  WS-TS-CENTURY               PIC 9(02) VALUE 20.
020500     05  WS-TS-YY                    PIC 9(02).
020600     05  WS-TS-MM                    PIC 9(02).
020700     05  WS-TS-DD                    PIC 9(02).
020800     05  WS-TS-HH                    PIC 9(02).
020900     05  WS-TS-MN                    PIC 9(02).
021000     05  WS-TS-SS                    PIC 9(02).
021100*
021200 01  WS-TIMESTAMP-BUILD-NUM REDEFINES WS-TIMESTAMP-BUILD
021300                                      PIC 9(14).
021400*
021500*-------------  AREAS REDEFINIDAS PARA REPORTEO  -----------------*
021600 01  WS-RUNLIST-AREA.
021700     05  WS-RL-TXN-ID                 PIC 9(09).
021800     05  WS-RL-FILLER1                PIC X(01).
021900     05  WS-RL-FROM-BACC              PIC 9(09).
022000     05  WS-RL-FILLER2                PIC X(01).
022100     05  WS-RL-TO-BACC                PIC 9(09).
022200     05  WS-RL-FILLER3                PIC X(01).
022300     05  WS-RL-AMOUNT                 PIC S9(13)V9(2).
022400     05  WS-RL-FILLER4                PIC X(35).
022500*
022600 01  WS-RUNLIST-KEY-VIEW REDEFINES WS-RUNLIST-AREA.
022700     05  WS-RL-KEY-PART               PIC X(29).
022800     05  WS-RL-REST-PART              PIC X(51).
022900*
023000 01  WS-RUNLIST-AMT-VIEW REDEFINES WS-RUNLIST-AREA.
023100     05  WS-RL-AMT-FILLER             PIC X(20).
023200     05  WS-RL-AMT-NUMERIC            PIC S9(13)V9(2).
023300     05  WS-RL-AMT-REST               PIC X(44).
023400*
023500******************************************************************
023600*LINKAGE SECTION                                                 *
023700******************************************************************
023800 LINKAGE SECTION.
023900*
024000 01  DFHCOMMAREA.
024100     COPY CMEC0030.
024200*
024300******************************************************************
024400*                       PROCEDURE DIVISION                       *
024500******************************************************************
024600 PROCEDURE DIVISION.
024700*
024800     PERFORM 1000-INICIALIZA-ARCHIVOS
024900*
025000     EVALUATE TRUE
025100         WHEN C030-OPT-POST
025200             PERFORM 2000-PROCESO-ALTA
025300         WHEN C030-OPT-LIST
025400             PERFORM 2300-PROCESO-LISTADO
025500         WHEN C030-OPT-GET
025600             PERFORM 2400-PROCESO-CONSULTA
025700         WHEN OTHER
025800             MOVE CT-10           TO C030-COD-MOD-RTN
025900     END-EVALUATE
026000*
026100     PERFORM 3900-FIN-PROCESO
026200     .
026300*
026400******************************************************************
026500*1000-INICIALIZA-ARCHIVOS: CREA SEQCTL, BACCMAST Y TXNLOG VACIOS *
026600*                          SI ES LA PRIMERA VEZ QUE SE CORRE ESTE*
026700*                          MODULO EN EL AMBIENTE (@CM00060)      *
026800******************************************************************
026900 1000-INICIALIZA-ARCHIVOS.
027000*
027100     OPEN INPUT SEQCTL
027200     IF WS-SEQCTL-OK
027300         CLOSE SEQCTL
027400     ELSE
027500         OPEN OUTPUT SEQCTL
027600         MOVE 0                TO CTL-LAST-ACCT-ID
027700                                   CTL-LAST-BACC-ID
027800                                   CTL-LAST-TXN-ID
027900         MOVE SPACES            TO CTL-FREE1
028000         WRITE FD-SEQCTL-REC
028100         CLOSE SEQCTL
028200     END-IF
028300*
028400     OPEN INPUT BACCMAST
028500     IF WS-BACCMAST-OK
028600         CLOSE BACCMAST
028700     ELSE
028800         OPEN OUTPUT BACCMAST
028900         CLOSE BACCMAST
029000     END-IF
029100*
029200     OPEN INPUT TXNLOG
029300     IF WS-TXNLOG-OK
029400         CLOSE TXNLOG
029500     ELSE
029600         OPEN OUTPUT TXNLOG
029700         CLOSE TXNLOG
029800     END-IF
029900     .
030000*
030100******************************************************************
030200*2000-PROCESO-ALTA: VALIDA Y REGISTRA UNA TRANSFERENCIA NUEVA    *
030300******************************************************************
030400 2000-PROCESO-ALTA.
030500*
030600     MOVE CT-00                TO C030-COD-MOD-RTN
030700     MOVE SPACES                 TO C030-TXT-MESSAGE
030800*
030900*    @CM00063 - CADENA DE VALIDACION REESCRITA SIN GO TO, AL
031000*    ESTILO DE PERFORM...THRU DE LOS PROGRAMAS MAS VIEJOS
031100     PERFORM 2100-VALIDA-DIFERENTES
031200        THRU 2100-EXIT
031300*
031400     IF C030-COD-MOD-RTN = CT-00
031500         OPEN I-O BACCMAST
031600*
031700         PERFORM 2110-LEE-AMBAS-CUENTAS
031800            THRU 2110-EXIT
031900*
032000         IF C030-COD-MOD-RTN = CT-00
032100             PERFORM 2120-VALIDA-FONDOS
032200*
032300             IF C030-COD-MOD-RTN = CT-00
032400                 PERFORM 2130-DETERMINA-TASA
032500                    THRU 2130-EXIT
032600*
032700                 IF C030-COD-MOD-RTN = CT-00
032800                     PERFORM 2140-CALCULA-MONTO-CONVERTIDO
032900                     PERFORM 2150-APLICA-SALDOS
033000                 END-IF
033100             END-IF
033200         END-IF
033300*
033400         CLOSE BACCMAST
033500*
033600         IF C030-COD-MOD-RTN = CT-00
033700             PERFORM 2160-ESCRIBE-BITACORA
033800*
033900             MOVE MS-MSN-6           TO C030-TXT-MESSAGE
034000         END-IF
034100     END-IF
034200     .
034300*
034400******************************************************************
034500*2100-VALIDA-DIFERENTES: LOS CAMPOS REQUERIDOS DEBEN VENIR Y LA  *
034600*                        CUENTA ORIGEN NO PUEDE SER LA DESTINO   *
034700*                        (@CM00063 - SIN GO TO)                  *
034800******************************************************************
034900 2100-VALIDA-DIFERENTES.
035000*
035100     IF C030-IN-FROMBACC = ZEROES
035200        OR C030-IN-TOBACC = ZEROES
035300        OR C030-IN-AMOUNT NOT GREATER THAN ZEROES
035400         MOVE CT-10              TO C030-COD-MOD-RTN
035500         MOVE MS-MSN-1            TO C030-TXT-MESSAGE
035600     ELSE
035700         IF C030-IN-FROMBACC = C030-IN-TOBACC
035800             MOVE CT-14               TO C030-COD-MOD-RTN
035900             MOVE MS-MSN-2             TO C030-TXT-MESSAGE
036000         END-IF
036100     END-IF
036200     .
036300 2100-EXIT.
036400     EXIT.
036500*
036600******************************************************************
036700*2110-LEE-AMBAS-CUENTAS: LEE LA CUENTA ORIGEN Y LA DESTINO, LAS  *
036800*                        DOS DEBEN EXISTIR Y ESTAR VIVAS         *
036900*                        (@CM00063 - SIN GO TO)                  *
037000******************************************************************
037100 2110-LEE-AMBAS-CUENTAS.
037200*
037300     MOVE C030-IN-FROMBACC       TO WS-BACCMAST-KEY
037400     READ BACCMAST
037500         INVALID KEY
037600             MOVE CT-15            TO C030-COD-MOD-RTN
037700             MOVE MS-MSN-3          TO C030-TXT-MESSAGE
037800     END-READ
037900*
038000     IF C030-COD-MOD-RTN = CT-00
038100         IF BACC-IS-DELETED
038200             MOVE CT-15               TO C030-COD-MOD-RTN
038300             MOVE MS-MSN-3             TO C030-TXT-MESSAGE
038400         ELSE
038500             MOVE BACC-ID                TO WS-FROM-BACC-ID
038600             MOVE BACC-OWNER-ID          TO WS-FROM-OWNER-ID
038700             MOVE BACC-CURRENCY          TO WS-FROM-CURRENCY
038800             MOVE BACC-BALANCE           TO WS-FROM-BALANCE
038900             MOVE BACC-DELETED           TO WS-FROM-DELETED
039000         END-IF
039100     END-IF
039200*
039300     IF C030-COD-MOD-RTN = CT-00
039400         MOVE C030-IN-TOBACC         TO WS-BACCMAST-KEY
039500         READ BACCMAST
039600             INVALID KEY
039700                 MOVE CT-15            TO C030-COD-MOD-RTN
039800                 MOVE MS-MSN-3          TO C030-TXT-MESSAGE
039900         END-READ
040000*
040100         IF C030-COD-MOD-RTN = CT-00
040200             IF BACC-IS-DELETED
040300                 MOVE CT-15               TO C030-COD-MOD-RTN
040400                 MOVE MS-MSN-3             TO C030-TXT-MESSAGE
040500             ELSE
040600                 MOVE BACC-ID                TO WS-TO-BACC-ID
040700                 MOVE BACC-OWNER-ID          TO WS-TO-OWNER-ID
040800                 MOVE BACC-CURRENCY          TO WS-TO-CURRENCY
040900                 MOVE BACC-BALANCE           TO WS-TO-BALANCE
041000                 MOVE BACC-DELETED           TO WS-TO-DELETED
041100             END-IF
041200         END-IF
041300     END-IF
041400     .
041500 2110-EXIT.
041600     EXIT.
041700*
041800******************************************************************
041900*2120-VALIDA-FONDOS: LA CUENTA ORIGEN DEBE TENER SALDO SUFICIENTE*
042000******************************************************************
042100 2120-VALIDA-FONDOS.
042200*
042300     IF WS-FROM-BALANCE NOT GREATER THAN OR EQUAL TO
042400                                        C030-IN-AMOUNT
042500         MOVE CT-16                TO C030-COD-MOD-RTN
042600         MOVE MS-MSN-4              TO C030-TXT-MESSAGE
042700     END-IF
042800     .
042900*
043000******************************************************************
043100*2130-DETERMINA-TASA: SI LAS DIVISAS SON IGUALES LA TASA ES 1,   *
043200*                     DE LO CONTRARIO SE CONSULTA CM9C0040       *
043300*                     (@CM00063 - SIN GO TO)                    *
043400******************************************************************
043500 2130-DETERMINA-TASA.
043600*
043700     IF WS-FROM-CURRENCY = WS-TO-CURRENCY
043800         MOVE 1                    TO WS-EXCH-RATE
043900     ELSE
044000         MOVE WS-FROM-CURRENCY         TO C040-IN-BASE-CCY OF
044100                                       WS-C040-COMMAREA
044200         MOVE WS-TO-CURRENCY           TO C040-IN-QUOTE-CCY OF
044300                                       WS-C040-COMMAREA
044400*
044500         CALL CT-CM9C0040            USING WS-C040-COMMAREA
044600*
044700         IF C040-COD-MOD-RTN OF WS-C040-COMMAREA NOT = CT-00
044800             MOVE CT-17                 TO C030-COD-MOD-RTN
044900             MOVE MS-MSN-5               TO C030-TXT-MESSAGE
045000         ELSE
045100             MOVE C040-OUT-RATE OF WS-C040-COMMAREA TO WS-EXCH-RATE
045200         END-IF
045300     END-IF
045400     .
045500 2130-EXIT.
045600     EXIT.
045700*
045800******************************************************************
045900*2140-CALCULA-MONTO-CONVERTIDO: MONTO ORIGEN POR LA TASA DE      *
046000*                                CAMBIO, REDONDEADO A 2 DECIMALES*
046100******************************************************************
046200 2140-CALCULA-MONTO-CONVERTIDO.
046300*
046400     COMPUTE WS-CONVERTED-AMT ROUNDED =
046500             C030-IN-AMOUNT * WS-EXCH-RATE
046600     .
046700*
046800******************************************************************
046900*2150-APLICA-SALDOS: DISMINUYE EL SALDO ORIGEN EN MONEDA ORIGEN, *
047000*                    AUMENTA EL SALDO DESTINO EN MONEDA DESTINO *
047100******************************************************************
047200 2150-APLICA-SALDOS.
047300*
047400     SUBTRACT C030-IN-AMOUNT     FROM WS-FROM-BALANCE
047500     ADD WS-CONVERTED-AMT        TO WS-TO-BALANCE
047600*
047700     MOVE C030-IN-FROMBACC       TO WS-BACCMAST-KEY
047800     READ BACCMAST
047900     MOVE WS-FROM-BALANCE        TO BACC-BALANCE
048000     REWRITE FD-BACCMAST-REC
048100*
048200     MOVE C030-IN-TOBACC         TO WS-BACCMAST-KEY
048300     READ BACCMAST
048400     MOVE WS-TO-BALANCE          TO BACC-BALANCE
048500     REWRITE FD-BACCMAST-REC
048600     .
048700*
048800******************************************************************
048900*2160-ESCRIBE-BITACORA: ARMA EL RENGLON DE LA BITACORA Y LO      *
049000*                       AGREGA A TXNLOG                          *
049100******************************************************************
049200 2160-ESCRIBE-BITACORA.
049300*
049400     OPEN I-O SEQCTL
049500     READ SEQCTL
049600     ADD 1                      TO CTL-LAST-TXN-ID
049700     MOVE CTL-LAST-TXN-ID        TO TXN-ID
049800                                    C030-OUT-TXN-ID
049900     REWRITE FD-SEQCTL-REC
050000     CLOSE SEQCTL
050100*
050200     MOVE C030-IN-FROMBACC       TO TXN-FROM-BACC-ID
050300     MOVE C030-IN-TOBACC         TO TXN-TO-BACC-ID
050400     MOVE WS-FROM-CURRENCY       TO TXN-FROM-CURRENCY
050500     MOVE WS-TO-CURRENCY         TO TXN-TO-CURRENCY
050600     MOVE C030-IN-AMOUNT         TO TXN-AMOUNT
050700     MOVE WS-EXCH-RATE           TO TXN-EXCH-RATE
050800*
050900     ACCEPT WS-CDT-DATE          FROM DATE
051000     ACCEPT WS-CDT-TIME          FROM TIME
051100     MOVE WS-CDT-YY               TO WS-TS-YY
051200     MOVE WS-CDT-MM               TO WS-TS-MM
051300     MOVE WS-CDT-DD               TO WS-TS-DD
051400     MOVE WS-CDT-HH               TO WS-TS-HH
051500     MOVE WS-CDT-MN               TO WS-TS-MN
051600     MOVE WS-CDT-SS               TO WS-TS-SS
051700     MOVE WS-TIMESTAMP-BUILD-NUM TO TXN-TIMESTAMP
051800*
051900     MOVE SPACES                 TO TXN-FREE1
052000*
052100     OPEN EXTEND TXNLOG
052200     WRITE FD-TXNLOG-REC
052300     CLOSE TXNLOG
052400*
052500     MOVE WS-EXCH-RATE            TO C030-OUT-EXCH-RATE
052600     MOVE WS-CONVERTED-AMT        TO C030-OUT-CONVERTED
052700     .
052800*
052900******************************************************************
053000*2300-PROCESO-LISTADO: RECORRE TXNLOG DE PRINCIPIO A FIN Y       *
053100*                      ESCRIBE UN RENGLON POR CADA TRANSFERENCIA*
053200******************************************************************
053300 2300-PROCESO-LISTADO.
053400*
053500     MOVE CT-00                TO C030-COD-MOD-RTN
053600     MOVE 0                    TO WS-LIST-CNT
053700     MOVE 'N'                  TO SW-EOF-TXNLOG
053800*
053900     OPEN INPUT TXNLOG
054000     OPEN EXTEND RUNLIST
054100*
054200     PERFORM 2310-LEE-TXNLOG
054300*
054400     PERFORM 2315-CICLO-LISTADO
054500         UNTIL TXNLOG-AT-EOF
054600*
054700     CLOSE TXNLOG
054800     CLOSE RUNLIST
054900*
055000     MOVE WS-LIST-CNT            TO C030-OUT-TXN-ID
055100     .
055200*
055300******************************************************************
055400*2310-LEE-TXNLOG: LEE UN RENGLON DE LA BITACORA DE               *
055500*                 TRANSFERENCIAS                                 *
055600******************************************************************
055700 2310-LEE-TXNLOG.
055800*
055900     READ TXNLOG
056000         AT END
056100             MOVE 'Y'             TO SW-EOF-TXNLOG
056200     END-READ
056300     .
056400*
056500******************************************************************
056600*2315-CICLO-LISTADO: CUERPO DEL CICLO DE LISTADO - UN RENGLON    *
056700*                    POR VUELTA                                   *
056800******************************************************************
056900 2315-CICLO-LISTADO.
057000*
057100     PERFORM 2320-ESCRIBE-RENGLON
057200     PERFORM 2310-LEE-TXNLOG
057300     .
057400*
057500******************************************************************
057600*2320-ESCRIBE-RENGLON: FORMATEA UN RENGLON DE LISTADO            *
057700******************************************************************
057800 2320-ESCRIBE-RENGLON.
057900*
058000     MOVE SPACES                TO WS-RUNLIST-AREA
058100     MOVE TXN-ID                 TO WS-RL-TXN-ID
058200     MOVE TXN-FROM-BACC-ID       TO WS-RL-FROM-BACC
058300     MOVE TXN-TO-BACC-ID         TO WS-RL-TO-BACC
058400     MOVE TXN-AMOUNT             TO WS-RL-AMOUNT
058500     WRITE FD-RUNLIST-LINE       FROM WS-RUNLIST-AREA
058600     ADD 1                       TO WS-LIST-CNT
058700     .
058800*
058900******************************************************************
059000*2400-PROCESO-CONSULTA: RECORRE TXNLOG BUSCANDO UN TXN-ID        *
059100******************************************************************
059200 2400-PROCESO-CONSULTA.
059300*
059400     MOVE CT-00                TO C030-COD-MOD-RTN
059500     MOVE 'N'                  TO SW-EOF-TXNLOG
059600                                   SW-TXN-FOUND
059700*
059800     OPEN INPUT TXNLOG
059900     OPEN EXTEND RUNLIST
060000     PERFORM 2310-LEE-TXNLOG
060100*
060200     PERFORM 2410-CICLO-CONSULTA
060300         UNTIL TXNLOG-AT-EOF OR TXN-WAS-FOUND
060400*
060500     CLOSE TXNLOG
060600     CLOSE RUNLIST
060700*
060800     IF NOT TXN-WAS-FOUND
060900         MOVE CT-20               TO C030-COD-MOD-RTN
061000         MOVE MS-MSN-7             TO C030-TXT-MESSAGE
061100     END-IF
061200     .
061300*
061400******************************************************************
061500*2410-CICLO-CONSULTA: CUERPO DEL CICLO DE BUSQUEDA DEL TXN-ID    *
061600*                     SOLICITADO - UN RENGLON POR VUELTA        *
061700******************************************************************
061800 2410-CICLO-CONSULTA.
061900*
062000     IF TXN-ID = C030-IN-TXN-ID
062100         MOVE 'Y'             TO SW-TXN-FOUND
062200         MOVE TXN-EXCH-RATE    TO C030-OUT-EXCH-RATE
062300*    @CM00068 - EL RENGLON ENCONTRADO RECALCULA EL MONTO
062400*    CONVERTIDO, NO SE REGRESA EL MONTO ORIGEN (TXN-AMOUNT)
062500*    BAJO ESE NOMBRE
062600         COMPUTE C030-OUT-CONVERTED ROUNDED =
062700                 TXN-AMOUNT * TXN-EXCH-RATE
062800         PERFORM 2420-ESCRIBE-RENGLON-CONSULTA
062900     ELSE
063000         PERFORM 2310-LEE-TXNLOG
063100     END-IF
063200     .
063300*
063400******************************************************************
063500*2420-ESCRIBE-RENGLON-CONSULTA: ESCRIBE AL RUNLIST EL RENGLON     *
063600*                                LOCALIZADO POR LA CONSULTA 'GT'  *
063700******************************************************************
063800 2420-ESCRIBE-RENGLON-CONSULTA.
063900*
064000     MOVE SPACES                TO WS-RUNLIST-AREA
064100     MOVE TXN-ID                 TO WS-RL-TXN-ID
064200     MOVE TXN-FROM-BACC-ID       TO WS-RL-FROM-BACC
064300     MOVE TXN-TO-BACC-ID         TO WS-RL-TO-BACC
064400     MOVE C030-OUT-CONVERTED      TO WS-RL-AMOUNT
064500     WRITE FD-RUNLIST-LINE       FROM WS-RUNLIST-AREA
064600     .
064700*
064800******************************************************************
064900*3900-FIN-PROCESO: RETORNO AL MODULO LLAMADOR                    *
065000******************************************************************
065100 3900-FIN-PROCESO.
065200*
065300     GOBACK
065400     .
