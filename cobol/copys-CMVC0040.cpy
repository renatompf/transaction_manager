000100******************************************************************
000200* CMVC0040:  EXCHANGE-RATE-TABLE FILE RECORD (CM9C0040)          *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @CM00004   RHZ     95-04-09 ORIGINAL LAYOUT, DAILY RATE     *
000900*                                 REFERENCE FILE                 *
001000*     @CM00025   JPQ     04-06-18 ADDED RATE-FREE1 RESERVE BYTES  *
001100******************************************************************
001200*     FIELD               LRECL  POSITION  DESCRIPTION           *
001300*     RATE-BASE-CCY       X(3)   01-03     BASE (SOURCE) CCY     *
001400*     RATE-QUOTE-CCY      X(3)   04-06     QUOTE (DEST) CCY      *
001500*     RATE-VALUE     S9(7)V9(6)  07-13     RATE BASE->QUOTE      *
001600*     RATE-FREE1          X(6)   14-19     RESERVED              *
001700*                                LRECL = 19                      *
001800* FILE MUST BE MAINTAINED IN ASCENDING (BASE,QUOTE) SEQUENCE -   *
001900* CM9C0040 LOADS IT STRAIGHT INTO A SEARCH ALL TABLE.            *
002000******************************************************************
002100 01  CMVC0040.
002200     05  RATE-BASE-CCY                   PIC X(3).
002300     05  RATE-QUOTE-CCY                  PIC X(3).
002400     05  RATE-VALUE                      PIC S9(7)V9(6)
002500                                          USAGE COMP-3.
002600     05  RATE-FREE1                      PIC X(6).
