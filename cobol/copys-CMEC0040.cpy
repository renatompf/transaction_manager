000100******************************************************************
000200* CMEC0040:  COMMAREA CM9C0040 - EXCHANGE RATE LOOKUP             *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @CM00014B  RHZ     95-04-21 ORIGINAL LINKAGE FOR CM9C0040   *
000900******************************************************************
001000*B.MF CMEC0040                  LINKAGE AREA FOR MODULE CM9C0040 *
001100*B/MF                           (EXCHANGE RATE LOOKUP/LOAD)      *
001200*B.IF C040-IN-BASE-CCY          BASE (FROM) CURRENCY CODE        *
001300*B.IF C040-IN-QUOTE-CCY         QUOTE (TO) CURRENCY CODE         *
001400*B.OF C040-COD-MOD-RTN          RETURN CODE                      *
001500*B/OF                           '00' OK                           *
001600*B/OF                           '17' RATE PAIR NOT ON FILE        *
001700*B.OF C040-TXT-MESSAGE          MESSAGE LITERAL                  *
001800*B.OF C040-OUT-RATE             RATE VALUE (MULTIPLY BASE X RATE *
001900*B/OF                           TO GET QUOTE-CURRENCY AMOUNT)    *
002000*B.MF C040-FILL1                FILLER                           *
002100******************************************************************
002200 01  CMEC0040.
002300     05  C040-IN-BASE-CCY                  PIC X(03).
002400     05  C040-IN-QUOTE-CCY                 PIC X(03).
002500     05  C040-COD-MOD-RTN                  PIC X(02).
002600     05  C040-TXT-MESSAGE                  PIC X(40).
002700     05  C040-OUT-RATE                     PIC S9(7)V9(6).
002800     05  C040-FILL1                        PIC X(10).
