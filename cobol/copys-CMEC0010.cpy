000100******************************************************************
000200* CMEC0010:  COMMAREA CM9C0010 - ACCOUNT MAINTENANCE             *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @CM00011   RHZ     95-04-18 ORIGINAL LINKAGE FOR CM9C0010   *
000900*     @CM00027   JPQ     04-06-21 ADDED C010-OUT-ACCT-ID SO       *
000950*                                 CALLERS LEARN THE ASSIGNED ID   *
000960*     @CM00050   GGV     11-02-18 ADDED OPTION '4' SO CM9C0020    *
000970*                                 CAN VALIDATE AN OWNER ACCT-ID   *
000980*                                 WITHOUT DUPLICATING THE LOGIC   *
001100******************************************************************
001200*B.MF CMEC0010                  LINKAGE AREA FOR MODULE CM9C0010 *
001300*B/MF                           (ACCOUNT MAINTENANCE)            *
001400*B.IF C010-COD-OPTION           FUNCTION CODE                    *
001500*B/IF                           '1' CREATE ACCOUNT                *
001600*B/IF                           '2' DELETE ACCOUNT (SOFT)         *
001700*B/IF                           '3' LIST ACCOUNTS                 *
001750*B/IF                           '4' VALIDATE OWNER (CALLED FROM   *
001760*B/IF                            CM9C0020 ONLY)                   *
001800*B.IF C010-IN-ACCT-ID           ACCT-ID (OPTIONS 2 AND 4 KEY)    *
001900*B.IF C010-IN-FIRSTNM           FIRST NAME (OPTION 1)             *
002000*B.IF C010-IN-LASTNM            LAST NAME (OPTION 1)              *
002100*B.IF C010-IN-EMAIL             EMAIL (OPTION 1)                  *
002200*B.IF C010-IN-DOB               DATE OF BIRTH CCYYMMDD (OPTION 1)*
002300*B.OF C010-COD-MOD-RTN          RETURN CODE                      *
002400*B/OF                           '00' OK                           *
002500*B/OF                           '10' MISSING REQUIRED FIELD       *
002600*B/OF                           '11' EMAIL ALREADY ON FILE        *
002700*B/OF                           '20' ACCT-ID NOT ON FILE          *
002800*B.OF C010-TXT-MESSAGE          MESSAGE LITERAL                  *
002900*B.OF C010-OUT-ACCT-ID          ACCT-ID ASSIGNED OR FOUND         *
003000*B.MF C010-FILL1                FILLER                           *
003100******************************************************************
003200 01  CMEC0010.
003300     05  C010-COD-OPTION                  PIC X(01).
003400         88  C010-OPT-CREATE                   VALUE '1'.
003500         88  C010-OPT-DELETE                   VALUE '2'.
003600         88  C010-OPT-LIST                      VALUE '3'.
003650         88  C010-OPT-VALIDATE                   VALUE '4'.
003700     05  C010-IN-ACCT-ID                   PIC 9(09).
003800     05  C010-IN-FIRSTNM                   PIC X(20).
003900     05  C010-IN-LASTNM                    PIC X(20).
004000     05  C010-IN-EMAIL                     PIC X(40).
004100     05  C010-IN-DOB                       PIC X(08).
004200     05  C010-COD-MOD-RTN                  PIC X(02).
004300     05  C010-TXT-MESSAGE                  PIC X(40).
004400     05  C010-OUT-ACCT-ID                  PIC 9(09).
004500     05  C010-FILL1                        PIC X(10).
