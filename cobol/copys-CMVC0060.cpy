000100******************************************************************
000200* CMVC0060:  SEQUENCE-CONTROL RECORD (CM9C0000)                 *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @CM00007   RHZ     95-04-12 ORIGINAL LAYOUT - ONE RECORD,   *
000900*                                 HOLDS THE HIGHEST RELATIVE      *
001000*                                 SLOT ASSIGNED SO FAR IN EACH    *
001100*                                 OF THE THREE MASTER/LOG FILES,  *
001200*                                 READ AT RUN START AND REWRITTEN *
001300*                                 AT RUN END (SEQCTL FILE)        *
001400******************************************************************
001500* THIS IS PLUMBING, NOT A BUSINESS RECORD - A RELATIVE FILE      *
001600* DOES NOT BY ITSELF REMEMBER THE HIGHEST SLOT IN USE, SO WE     *
001700* CARRY IT HERE ACROSS RUNS INSTEAD OF RE-SCANNING EACH MASTER   *
001800* FILE TO FIND THE NEXT FREE SLOT.                               *
001900******************************************************************
002000 01  CMVC0060.
002100     05  CTL-LAST-ACCT-ID                PIC 9(9).
002200     05  CTL-LAST-BACC-ID                PIC 9(9).
002300     05  CTL-LAST-TXN-ID                 PIC 9(9).
002400     05  CTL-FREE1                       PIC X(5).
