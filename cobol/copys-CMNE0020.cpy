000100******************************************************************
000200* CMNE0020:  CREATE-BANK-ACCOUNT-REQUEST INPUT RECORD (CM9C0020)*
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @CM00009   RHZ     95-04-16 ORIGINAL LAYOUT, LINE SEQUENTIAL*
000900*                                 REQUEST FEED FOR BANK-ACCOUNT   *
001000*                                 CREATE                         *
001100******************************************************************
001200* E020-xxx-A IS 'S' WHEN THE FIELD WAS SENT, 'N' WHEN BLANK.     *
001300*                                                                *
001400* E020-CURRENCY  (R)   CURRENCY CODE                             *
001500* E020-OPENBAL   (O)   OPENING BALANCE, DEFAULTS TO 0.00         *
001600* E020-OWNERID   (R)   OWNING ACCT-ID                            *
001700* (R)=REQUERIDO=REQUIRED  (O)=OPCIONAL=OPTIONAL                  *
001800******************************************************************
001900 01  CMNE0020.
002000     05  E020-CURRENCY-L                 PIC S9(4) COMP.
002100     05  E020-CURRENCY-A                  PIC X(01).
002200     05  E020-CURRENCY                     PIC X(03).
002300     05  E020-OPENBAL-L                  PIC S9(4) COMP.
002400     05  E020-OPENBAL-A                   PIC X(01).
002500     05  E020-OPENBAL                      PIC S9(13)V9(2).
002600     05  E020-OWNERID-L                  PIC S9(4) COMP.
002700     05  E020-OWNERID-A                   PIC X(01).
002800     05  E020-OWNERID                      PIC 9(09).
