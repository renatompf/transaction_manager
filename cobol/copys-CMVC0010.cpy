000100******************************************************************
000200* CMVC0010:  ACCOUNT-MASTER RECORD LAYOUT (CM9C0010)             *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @CM00001   RHZ     95-03-11 ORIGINAL LAYOUT FOR ACCOUNT     *
000900*                                 HOLDER MASTER, RELATIVE FILE    *
001000*                                 SLOT = ACCT-ID                  *
001100*     @CM00014   LTV     99-11-30 Y2K - ACCT-DOB WIDENED TO       *
001200*                                 CCYYMMDD (WAS YYMMDD)           *
001300*     @CM00022   JPQ     04-06-17 ADDED ACCT-FREE1 RESERVE BYTES  *
001400******************************************************************
001500*     FIELD              LRECL  POSITION   DESCRIPTION           *
001600*     ACCT-ID            9(9)   01-09      SURROGATE ACCOUNT ID  *
001700*     ACCT-FIRST-NAME    X(20)  10-29      FIRST NAME            *
001800*     ACCT-LAST-NAME     X(20)  30-49      LAST NAME             *
001900*     ACCT-EMAIL         X(40)  50-89      EMAIL (UNIQUE, NOCASE)*
002000*     ACCT-DOB           9(8)   90-97      DATE OF BIRTH CCYYMMDD*
002100*     ACCT-DELETED       X(1)   98-98      SOFT-DELETE FLAG Y/N  *
002200*     ACCT-FREE1         X(2)   99-100     RESERVED              *
002300*                               LRECL = 100                      *
002400******************************************************************
002500 01  CMVC0010.
002600     05  ACCT-ID                         PIC 9(9).
002700     05  ACCT-FIRST-NAME                 PIC X(20).
002800     05  ACCT-LAST-NAME                  PIC X(20).
002900     05  ACCT-EMAIL                      PIC X(40).
003000     05  ACCT-DOB                        PIC 9(8).
003100     05  ACCT-DELETED                    PIC X(1).
003200         88  ACCT-IS-DELETED                  VALUE 'Y'.
003300         88  ACCT-NOT-DELETED                 VALUE 'N'.
003400     05  ACCT-FREE1                      PIC X(2).
